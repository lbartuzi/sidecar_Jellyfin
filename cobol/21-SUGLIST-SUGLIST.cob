000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    SUGLIST.
000600 AUTHOR.        D. QUIROGA.
000700 INSTALLATION.  CENTRO DE COMPUTOS - AREA SISTEMAS.
000800 DATE-WRITTEN.  1988-05-02.
000900 DATE-COMPILED.
001000 SECURITY.      USO INTERNO - CIRCULACION RESTRINGIDA AL AREA
001100                 DE SISTEMAS.
001200
001300*----------------------------------------------------------------*
001400*   LISTADO DE SUGERENCIAS DE LA VIDEOTECA (SUGRPT)              *
001500*----------------------------------------------------------------*
001600*  ESTE PROGRAMA LEE EL ARCHIVO SUGGEST, YA GRABADO POR SUGSCAN   *
001700*  EN ORDEN DE CONFIANZA DESCENDENTE Y CANTIDAD DE MIEMBROS       *
001800*  DESCENDENTE, Y EMITE UN LISTADO IMPRESO DE 132 COLUMNAS CON    *
001900*  TITULO, TIPO, CONFIANZA, CANTIDAD DE ITEMS MIEMBRO, INDICADOR  *
002000*  DE APLICACION Y RAZON, MAS LOS TOTALES DE CORRIDA.             *
002100*----------------------------------------------------------------*
002200*  HISTORIA DE MODIFICACIONES:                                  *
002300*   FECHA       AUTOR      REF.      DESCRIPCION           TAG  *
002400*   1988-05-02  D.QUIROGA  SR-0125   ALTA INICIAL DEL PGM           SR0125
002500*   1988-05-02  D.QUIROGA  SR-0125   LISTADO SIN QUIEBRE DE         SR0125
002600*                          PAGINA, UNA SOLA CORRIDA POR DIA         SR0125
002700*   1989-02-14  D.QUIROGA  SR-0210   SE AGREGA ENCABEZADO CON       SR0210
002800*                          NUMERO DE PAGINA Y QUIEBRE POR           SR0210
002900*                          TOP-OF-FORM CADA 55 RENGLONES            SR0210
003000*   1990-07-11  D.QUIROGA  SR-0356   SE AGREGA COLUMNA DE           SR0356
003100*                          INDICADOR DE APLICACION (SI/NO)          SR0356
003200*                          POR PEDIDO DEL AREA DE CATALOGO          SR0356
003300*   1994-02-09  M.OYARZUN  SR-0603   SE ACLARA EN COMENTARIO        SR0603
003400*                          QUE EL ORDEN LO IMPONE SUGSCAN, ESTE     SR0603
003500*                          PROGRAMA NO REORDENA NADA                SR0603
003600*   1996-09-19  M.OYARZUN  SR-0778   SE AGREGA CONTADOR DE          SR0778
003700*                          PENDIENTES A LOS TOTALES DE PIE          SR0778
003800*   1999-01-08  M.OYARZUN  SR-0903   REVISION Y2K - SE REVISA       SR0903
003900*                          QUE NO HAYA FECHAS DE 2 DIGITOS EN       SR0903
004000*                          ESTE PROGRAMA - NO HABIA NINGUNA         SR0903
004100*   2001-05-14  J.PERALTA  SR-1016   SE ACLARA QUE EL CRITERIO      SR1016
004200*                          DE ORDEN SECUNDARIO ES CANTIDAD DE       SR1016
004300*                          MIEMBROS, IGUAL QUE EN SUGSCAN           SR1016
004400*   2002-03-11  J.PERALTA  SR-1061   CORRECCION: LA COLUMNA DE      SR1061
004500*                          RAZON SE IMPRIMIA COMPLETA (50 POS.)     SR1061
004600*                          EN LUGAR DE RECORTADA A 45 POSICIONES    SR1061
004700*   2002-03-11  J.PERALTA  SR-1063   SE RESTITUYE UPON CONSOLE      SR1063
004800*                          EN TODOS LOS DISPLAY, COMO EN EL         SR1063
004900*                          RESTO DE LOS PROGRAMAS DEL AREA;         SR1063
005000*                          SE QUITA EL RETURN-CODE DE LA SALIDA     SR1063
005100*                          DE ERRORES, QUE NUNCA SE USO EN ESTA     SR1063
005200*                          INSTALACION                              SR1063
005300*   2002-03-11  J.PERALTA  SR-1065   SE AGREGA COLUMNA DE ID DE     SR1065
005400*                          SUGERENCIA AL ENCABEZADO Y AL DETALLE,   SR1065
005500*                          QUE FALTABA EN EL LISTADO; SE AGREGA     SR1065
005600*                          TAMBIEN LA FECHA DE LOTE (TOMADA DE      SR1065
005700*                          SUG-CREATED-AT DEL REGISTRO SUGGEST)     SR1065
005800*                          AL PRIMER RENGLON DE ENCABEZADO, QUE     SR1065
005900*                          SOLO TRAIA TITULO Y NUMERO DE PAGINA     SR1065
006000*----------------------------------------------------------------*
006100
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400******************************************************************
006500
006600*----------------------------------------------------------------*
006700 CONFIGURATION SECTION.
006800*----------------------------------------------------------------*
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS DIGITOS      IS '0' THRU '9'
007200     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
007300             OFF STATUS IS SW-TRAZA-INACTIVA.
007400
007500*----------------------------------------------------------------*
007600 INPUT-OUTPUT SECTION.
007700*----------------------------------------------------------------*
007800 FILE-CONTROL.
007900
008000     SELECT SUGGEST   ASSIGN TO SUGGEST
008100                       FILE STATUS IS FS-SUGGEST.
008200
008300     SELECT SUGRPT    ASSIGN TO SUGRPT
008400                       FILE STATUS IS FS-SUGRPT.
008500
008600 I-O-CONTROL.
008700
008800******************************************************************
008900 DATA DIVISION.
009000******************************************************************
009100
009200*----------------------------------------------------------------*
009300 FILE SECTION.
009400*----------------------------------------------------------------*
009500
009600 FD  SUGGEST
009700     RECORDING MODE IS F.
009800 01  REG-SUGGEST                      PIC X(2596).
009900
010000 FD  SUGRPT
010100     RECORDING MODE IS F.
010200 01  REG-SUGRPT                       PIC X(132).
010300 01  REG-SUGRPT-ALT REDEFINES REG-SUGRPT.
010400     02  REG-SUGRPT-CC                PIC X(01).
010500     02  REG-SUGRPT-CUERPO            PIC X(131).
010600
010700*----------------------------------------------------------------*
010800*               A R E A  D E  C O N S T A N T E S                *
010900*----------------------------------------------------------------*
011000
011100 01  CT-CONSTANTES.
011200     02  CT-PROGRAMA                  PIC X(08)  VALUE 'SUGLIST '.
011300     02  CT-OPEN                      PIC X(08)  VALUE 'OPEN    '.
011400     02  CT-READ                      PIC X(08)  VALUE 'READ    '.
011500     02  CT-WRITE                     PIC X(08)  VALUE 'WRITE   '.
011600     02  CT-CLOSE                     PIC X(08)  VALUE 'CLOSE   '.
011700     02  CT-SUGGEST                   PIC X(08)  VALUE 'SUGGEST '.
011800     02  CT-SUGRPT                    PIC X(08)  VALUE 'SUGRPT  '.
011900
012000*----------------------------------------------------------------*
012100*               A R E A  D E  V A R I A B L E S                  *
012200*----------------------------------------------------------------*
012300
012400 01  WS-VARIABLES.
012500     02  WS-PARRAFO                   PIC X(50).
012600     02  WS-MASCARA                   PIC ZZZ9.
012700     02  WS-CONF-EDIT                 PIC 9.99.
012800     02  WS-COUNT-EDIT                PIC ZZZ9.
012900     02  WS-APLIC-TAG                 PIC X(03).
013000     02  WS-LINEA-CONT                PIC 9(04)  COMP.
013100     02  WS-LINEAS-POR-PAGINA         PIC 9(04)  COMP  VALUE 55.
013200     02  WS-PAGINA-CONT                PIC 9(04)  COMP.
013300
013400*----------------------------------------------------------------*
013500*           A U X I L I A R E S  P A R A  E R R O R E S          *
013600*----------------------------------------------------------------*
013700
013800 01  AUXILIARES.
013900     02  W-N-ERROR                    PIC 9(02)  VALUE ZEROS.
014000     02  AUX-ERR-ACCION                PIC X(10)  VALUE SPACES.
014100     02  AUX-ERR-NOMBRE                PIC X(10)  VALUE SPACES.
014200     02  AUX-ERR-STATUS                PIC X(04)  VALUE SPACES.
014300     02  AUX-ERR-MENSAJE               PIC X(50)  VALUE SPACES.
014400
014500*----------------------------------------------------------------*
014600*                 A R E A  D E  C O N T A D O R E S              *
014700*----------------------------------------------------------------*
014800
014900 01  CNT-CONTADORES.
015000     02  CNT-SUG-LEIDAS                PIC 9(06)  COMP.
015100     02  CNT-SUG-APLICADAS             PIC 9(06)  COMP.
015200     02  CNT-SUG-PENDIENTES            PIC 9(06)  COMP.
015300
015400*----------------------------------------------------------------*
015500*               A R E A  D E  F I L E - S T A T U S              *
015600*----------------------------------------------------------------*
015700
015800 01  FS-FILE-STATUS.
015900     02  FS-SUGGEST                   PIC X(02).
016000         88  FS-SUGGEST-OK                VALUE '00'.
016100         88  FS-SUGGEST-EOF               VALUE '10'.
016200     02  FS-SUGRPT                    PIC X(02).
016300         88  FS-SUGRPT-OK                 VALUE '00'.
016400
016500*----------------------------------------------------------------*
016600*                     A R E A  D E  C O P Y S                    *
016700*----------------------------------------------------------------*
016800
016900     COPY CPSUGER.
017000
017100*----------------------------------------------------------------*
017200*      L I N E A S  D E L  R E P O R T E  ( 1 3 2  C O L )       *
017300*----------------------------------------------------------------*
017400*  LOS OFFSETS DE ENCABEZADO 2 Y DETALLE COINCIDEN COLUMNA A     *
017500*  COLUMNA, PARA QUE LAS ETIQUETAS QUEDEN ALINEADAS CON EL DATO. *
017600*----------------------------------------------------------------*
017700
017800 01  WS-ENCABEZADO-1.
017900     02  FILLER                       PIC X(01)  VALUE SPACE.
018000     02  FILLER                       PIC X(50)
018100         VALUE 'SUGLIST - LISTADO DE SUGERENCIAS DE LA VIDEOTECA'.
018200     02  FILLER                       PIC X(01)  VALUE SPACE.
018300     02  FILLER                       PIC X(06)  VALUE 'LOTE: '.
018400     02  WS-ENC1-FECHA                PIC 9(10).
018500     02  FILLER                       PIC X(03)  VALUE SPACES.
018600     02  FILLER                       PIC X(07)  VALUE 'PAGINA '.
018700     02  WS-ENC1-PAGINA               PIC ZZZ9.
018800     02  FILLER                       PIC X(50)  VALUE SPACES.
018900
019000 01  WS-ENCABEZADO-2.
019100     02  FILLER                       PIC X(01)  VALUE SPACE.
019200     02  WS-ENC2-ID                   PIC X(06)  VALUE 'ID'.
019300     02  FILLER                       PIC X(01)  VALUE SPACE.
019400     02  WS-ENC2-TITULO               PIC X(40)  VALUE 'TITULO'.
019500     02  FILLER                       PIC X(01)  VALUE SPACE.
019600     02  WS-ENC2-TIPO                 PIC X(10)  VALUE 'TIPO'.
019700     02  FILLER                       PIC X(01)  VALUE SPACE.
019800     02  WS-ENC2-CONF                 PIC X(04)  VALUE 'CONF'.
019900     02  FILLER                       PIC X(01)  VALUE SPACE.
020000     02  WS-ENC2-MIEM                 PIC X(04)  VALUE 'MIEM'.
020100     02  FILLER                       PIC X(01)  VALUE SPACE.
020200     02  WS-ENC2-APLI                 PIC X(03)  VALUE 'APL'.
020300     02  FILLER                       PIC X(01)  VALUE SPACE.
020400     02  WS-ENC2-RAZON                PIC X(50)  VALUE 'RAZON'.
020500     02  FILLER                       PIC X(07)  VALUE SPACES.
020600
020700 01  WS-DETALLE.
020800     02  FILLER                       PIC X(01)  VALUE SPACE.
020900     02  WS-DET-ID                    PIC ZZZZZ9.
021000     02  FILLER                       PIC X(01)  VALUE SPACE.
021100     02  WS-DET-TITULO                PIC X(40).
021200     02  WS-DET-TITULO-CHARS REDEFINES WS-DET-TITULO
021300                                     OCCURS 40 TIMES PIC X(01).
021400     02  FILLER                       PIC X(01)  VALUE SPACE.
021500     02  WS-DET-TIPO                  PIC X(10).
021600     02  FILLER                       PIC X(01)  VALUE SPACE.
021700     02  WS-DET-CONF                  PIC 9.99.
021800     02  FILLER                       PIC X(01)  VALUE SPACE.
021900     02  WS-DET-MIEM                  PIC ZZZ9.
022000     02  FILLER                       PIC X(01)  VALUE SPACE.
022100     02  WS-DET-APLI                  PIC X(03).
022200     02  FILLER                       PIC X(01)  VALUE SPACE.
022300     02  WS-DET-RAZON                 PIC X(50).
022400     02  FILLER                       PIC X(07)  VALUE SPACES.
022500
022600 01  WS-TOTALES.
022700     02  FILLER                       PIC X(01)  VALUE SPACE.
022800     02  FILLER                       PIC X(28)
022900         VALUE 'TOTAL SUGERENCIAS LISTADAS .'.
023000     02  WS-TOT1-EDIT                 PIC ZZZ9.
023100     02  FILLER                       PIC X(04)  VALUE SPACES.
023200     02  FILLER                       PIC X(28)
023300         VALUE 'TOTAL SUGERENCIAS APLICADAS.'.
023400     02  WS-TOT2-EDIT                 PIC ZZZ9.
023500     02  FILLER                       PIC X(04)  VALUE SPACES.
023600     02  FILLER                       PIC X(28)
023700         VALUE 'TOTAL SUGERENCIAS PENDIENTE'.
023800     02  WS-TOT3-EDIT                 PIC ZZZ9.
023900     02  FILLER                       PIC X(27)  VALUE SPACES.
024000
024100******************************************************************
024200 PROCEDURE DIVISION.
024300******************************************************************
024400
024500     PERFORM 1000-INICIO
024600        THRU 1000-F-INICIO.
024700
024800     PERFORM 2000-PROCESO
024900        THRU 2000-F-PROCESO.
025000
025100     PERFORM 3000-FIN
025200        THRU 3000-F-FIN.
025300
025400     GOBACK.
025500
025600*----------------------------------------------------------------*
025700*                     1 0 0 0 - I N I C I O                      *
025800*----------------------------------------------------------------*
025900
026000 1000-INICIO.
026100
026200     MOVE '1000-INICIO'                TO WS-PARRAFO.
026300
026400     INITIALIZE WS-VARIABLES
026500                CNT-CONTADORES.
026600
026700     MOVE ZERO TO WS-LINEA-CONT WS-PAGINA-CONT.
026800
026900     PERFORM 1200-ABRIR-ARCHIVOS
027000        THRU 1200-F-ABRIR-ARCHIVOS.
027100
027200     PERFORM 1300-LEER-PRIMERO
027300        THRU 1300-F-LEER-PRIMERO.
027400
027500 1000-F-INICIO.
027600     EXIT.
027700
027800*----------------------------------------------------------------*
027900*            1 2 0 0 - A B R I R - A R C H I V O S               *
028000*----------------------------------------------------------------*
028100
028200 1200-ABRIR-ARCHIVOS.
028300
028400     MOVE '1200-ABRIR-ARCHIVOS'         TO WS-PARRAFO.
028500
028600     OPEN INPUT  SUGGEST
028700          OUTPUT SUGRPT.
028800
028900     IF NOT FS-SUGGEST-OK
029000        MOVE CT-OPEN TO AUX-ERR-ACCION
029100        MOVE CT-SUGGEST TO AUX-ERR-NOMBRE
029200        MOVE FS-SUGGEST TO AUX-ERR-STATUS
029300        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
029400        MOVE 10 TO W-N-ERROR
029500        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
029600     END-IF.
029700
029800     IF NOT FS-SUGRPT-OK
029900        MOVE CT-OPEN TO AUX-ERR-ACCION
030000        MOVE CT-SUGRPT TO AUX-ERR-NOMBRE
030100        MOVE FS-SUGRPT TO AUX-ERR-STATUS
030200        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
030300        MOVE 10 TO W-N-ERROR
030400        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
030500     END-IF.
030600
030700 1200-F-ABRIR-ARCHIVOS.
030800     EXIT.
030900
031000*----------------------------------------------------------------*
031100*             1 3 0 0 - L E E R - P R I M E R O                  *
031200*----------------------------------------------------------------*
031300
031400 1300-LEER-PRIMERO.
031500
031600     MOVE '1300-LEER-PRIMERO'           TO WS-PARRAFO.
031700
031800     READ SUGGEST INTO WS-REG-SUG.
031900
032000     IF NOT FS-SUGGEST-OK AND NOT FS-SUGGEST-EOF
032100        MOVE CT-READ TO AUX-ERR-ACCION
032200        MOVE CT-SUGGEST TO AUX-ERR-NOMBRE
032300        MOVE FS-SUGGEST TO AUX-ERR-STATUS
032400        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
032500        MOVE 10 TO W-N-ERROR
032600        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
032700     END-IF.
032800
032900 1300-F-LEER-PRIMERO.
033000     EXIT.
033100
033200*----------------------------------------------------------------*
033300*                     2 0 0 0 - P R O C E S O                    *
033400*----------------------------------------------------------------*
033500*  UNA VUELTA POR REGISTRO DE SUGGEST. EL ARCHIVO YA VIENE        *
033600*  ORDENADO POR CONFIANZA DESCENDENTE Y CANTIDAD DE MIEMBROS      *
033700*  DESCENDENTE (SUGSCAN, PARRAFO 3100). ESTE PROGRAMA NO REORDENA.*
033800*----------------------------------------------------------------*
033900
034000 2000-PROCESO.
034100
034200     MOVE '2000-PROCESO'                TO WS-PARRAFO.
034300
034400     PERFORM 2200-IMPRIMIR-DETALLE
034500        THRU 2200-F-IMPRIMIR-DETALLE
034600       UNTIL FS-SUGGEST-EOF.
034700
034800 2000-F-PROCESO.
034900     EXIT.
035000
035100*----------------------------------------------------------------*
035200*          2 2 0 0 - I M P R I M I R - D E T A L L E             *
035300*----------------------------------------------------------------*
035400
035500 2200-IMPRIMIR-DETALLE.
035600
035700     IF WS-LINEA-CONT = 0
035800        OR WS-LINEA-CONT >= WS-LINEAS-POR-PAGINA
035900        PERFORM 2400-IMPRIMIR-ENCABEZADO
036000           THRU 2400-F-IMPRIMIR-ENCABEZADO
036100     END-IF.
036200
036300     ADD 1 TO CNT-SUG-LEIDAS.
036400
036500     IF SUG-IS-APPLIED
036600        ADD 1 TO CNT-SUG-APLICADAS
036700        MOVE 'SI'  TO WS-APLIC-TAG
036800     ELSE
036900        ADD 1 TO CNT-SUG-PENDIENTES
037000        MOVE 'NO'  TO WS-APLIC-TAG
037100     END-IF.
037200
037300     MOVE SUG-ID                        TO WS-DET-ID.
037400     MOVE SUG-TITLE(1:40)              TO WS-DET-TITULO.
037500     MOVE SUG-TYPE                     TO WS-DET-TIPO.
037600     MOVE SUG-CONFIDENCE               TO WS-DET-CONF.
037700     MOVE SUG-ITEM-COUNT               TO WS-DET-MIEM.
037800     MOVE WS-APLIC-TAG                 TO WS-DET-APLI.
037900     MOVE SUG-REASON(1:45)             TO WS-DET-RAZON.
038000
038100     WRITE REG-SUGRPT FROM WS-DETALLE
038200         AFTER ADVANCING 1 LINE.
038300
038400     ADD 1 TO WS-LINEA-CONT.
038500
038600     READ SUGGEST INTO WS-REG-SUG.
038700
038800     IF NOT FS-SUGGEST-OK AND NOT FS-SUGGEST-EOF
038900        MOVE CT-READ TO AUX-ERR-ACCION
039000        MOVE CT-SUGGEST TO AUX-ERR-NOMBRE
039100        MOVE FS-SUGGEST TO AUX-ERR-STATUS
039200        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
039300        MOVE 10 TO W-N-ERROR
039400        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
039500     END-IF.
039600
039700 2200-F-IMPRIMIR-DETALLE.
039800     EXIT.
039900
040000*----------------------------------------------------------------*
040100*        2 4 0 0 - I M P R I M I R - E N C A B E Z A D O         *
040200*----------------------------------------------------------------*
040300
040400 2400-IMPRIMIR-ENCABEZADO.
040500
040600     ADD 1 TO WS-PAGINA-CONT.
040700     MOVE SUG-CREATED-AT  TO WS-ENC1-FECHA.
040800     MOVE WS-PAGINA-CONT TO WS-ENC1-PAGINA.
040900
041000     WRITE REG-SUGRPT FROM WS-ENCABEZADO-1
041100         AFTER ADVANCING TOP-OF-FORM.
041200
041300     WRITE REG-SUGRPT FROM WS-ENCABEZADO-2
041400         AFTER ADVANCING 2 LINES.
041500
041600     MOVE ZERO TO WS-LINEA-CONT.
041700
041800 2400-F-IMPRIMIR-ENCABEZADO.
041900     EXIT.
042000
042100*----------------------------------------------------------------*
042200*                     3 0 0 0 - F I N                             *
042300*----------------------------------------------------------------*
042400
042500 3000-FIN.
042600
042700     MOVE '3000-FIN'                    TO WS-PARRAFO.
042800
042900     PERFORM 3300-IMPRIMIR-TOTALES
043000        THRU 3300-F-IMPRIMIR-TOTALES.
043100
043200     PERFORM 3200-CERRAR-ARCHIVOS
043300        THRU 3200-F-CERRAR-ARCHIVOS.
043400
043500     PERFORM 3400-MOSTRAR-TOTALES
043600        THRU 3400-F-MOSTRAR-TOTALES.
043700
043800 3000-F-FIN.
043900     EXIT.
044000
044100*----------------------------------------------------------------*
044200*        3 3 0 0 - I M P R I M I R - T O T A L E S               *
044300*----------------------------------------------------------------*
044400
044500 3300-IMPRIMIR-TOTALES.
044600
044700     MOVE '3300-IMPRIMIR-TOTALES'        TO WS-PARRAFO.
044800
044900     MOVE CNT-SUG-LEIDAS      TO WS-TOT1-EDIT.
045000     MOVE CNT-SUG-APLICADAS   TO WS-TOT2-EDIT.
045100     MOVE CNT-SUG-PENDIENTES  TO WS-TOT3-EDIT.
045200
045300     WRITE REG-SUGRPT FROM WS-TOTALES
045400         AFTER ADVANCING 2 LINES.
045500
045600 3300-F-IMPRIMIR-TOTALES.
045700     EXIT.
045800
045900*----------------------------------------------------------------*
046000*          3 2 0 0 - C E R R A R - A R C H I V O S               *
046100*----------------------------------------------------------------*
046200
046300 3200-CERRAR-ARCHIVOS.
046400
046500     MOVE '3200-CERRAR-ARCHIVOS'         TO WS-PARRAFO.
046600
046700     CLOSE SUGGEST SUGRPT.
046800
046900 3200-F-CERRAR-ARCHIVOS.
047000     EXIT.
047100
047200*----------------------------------------------------------------*
047300*          3 4 0 0 - M O S T R A R - T O T A L E S               *
047400*----------------------------------------------------------------*
047500
047600 3400-MOSTRAR-TOTALES.
047700
047800     MOVE '3400-MOSTRAR-TOTALES'         TO WS-PARRAFO.
047900
048000     DISPLAY '****************************************' UPON CONSOLE.
048100     DISPLAY '*   SUGLIST - RESUMEN DE LA CORRIDA     *' UPON CONSOLE.
048200     DISPLAY '****************************************' UPON CONSOLE.
048300     MOVE CNT-SUG-LEIDAS TO WS-MASCARA.
048400     DISPLAY 'SUGERENCIAS LISTADAS ...... ' WS-MASCARA  UPON CONSOLE.
048500     MOVE CNT-SUG-APLICADAS TO WS-MASCARA.
048600     DISPLAY 'SUGERENCIAS APLICADAS ...... ' WS-MASCARA UPON CONSOLE.
048700     MOVE CNT-SUG-PENDIENTES TO WS-MASCARA.
048800     DISPLAY 'SUGERENCIAS PENDIENTES ...... ' WS-MASCARA UPON CONSOLE.
048900     DISPLAY '****************************************' UPON CONSOLE.
049000
049100 3400-F-MOSTRAR-TOTALES.
049200     EXIT.
049300
049400*----------------------------------------------------------------*
049500*          9 0 0 0 - S A L I D A - E R R O R E S                 *
049600*----------------------------------------------------------------*
049700*  RUTINA COMUN DE ERRORES DE ARCHIVO. MUESTRA EL DIAGNOSTICO Y   *
049800*  CORTA LA CORRIDA. MISMO ESQUEMA USADO EN TODOS LOS PROGRAMAS   *
049900*  DE LA INSTALACION DESDE 1988.                                  *
050000*----------------------------------------------------------------*
050100
050200 9000-SALIDA-ERRORES.
050300
050400     DISPLAY '****************************************' UPON CONSOLE.
050500     DISPLAY '*   SUGLIST - ERROR DE ARCHIVO          *' UPON CONSOLE.
050600     DISPLAY '****************************************' UPON CONSOLE.
050700     DISPLAY 'PARRAFO .... ' AUX-ERR-MENSAJE             UPON CONSOLE.
050800     DISPLAY 'ACCION ..... ' AUX-ERR-ACCION              UPON CONSOLE.
050900     DISPLAY 'ARCHIVO .... ' AUX-ERR-NOMBRE              UPON CONSOLE.
051000     DISPLAY 'ESTADO ..... ' AUX-ERR-STATUS              UPON CONSOLE.
051100     DISPLAY '****************************************' UPON CONSOLE.
051200     GOBACK.
051300
051400 9000-F-SALIDA-ERRORES.
051500     EXIT.
051600
