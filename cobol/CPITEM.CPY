000100*----------------------------------------------------------------*
000200*   CPITEM  -  LAYOUT DEL CATALOGO DE PELICULAS (MAESTRO ITEMS)   *
000300*----------------------------------------------------------------*
000400*  MANTENIMIENTO:                                                *
000500*   1987-02-11  R.ALSINA    ALTA INICIAL DEL LAYOUT               *
000600*   1989-08-22  R.ALSINA    SE AMPLIA ITEM-NAME DE X(40) A X(60)  *
000700*   1993-03-15  D.QUIROGA   SE AGREGAN TABLAS DE GENERO Y ESTUDIO *
000800*   1993-03-16  D.QUIROGA   SE AGREGAN VISTAS BLOB (REDEFINES)    *
000900*                           PARA BUSQUEDA DE SUBCADENA EN GENERO  *
001000*                           Y ESTUDIO SIN RECORRER LA TABLA       *
001100*   1997-10-02  M.OYARZUN   SE AGREGA ITEM-COMMUNITY-RATING       *
001200*   1999-01-08  M.OYARZUN   REVISION Y2K - SIN CAMBIOS DE FECHA   *
001300*                           (EL CATALOGO NO GUARDA FECHA CIVIL)   *
001400*----------------------------------------------------------------*
001500*  UN REGISTRO POR PELICULA. LARGO FIJO 753 POSICIONES.           *
001600*----------------------------------------------------------------*
001700 01  WS-REG-ITEM.
001800     02  ITEM-ID                      PIC X(12).
001900     02  ITEM-NAME                    PIC X(60).
002000     02  ITEM-YEAR                    PIC 9(04).
002100     02  ITEM-RUNTIME-MIN             PIC 9(04).
002200     02  ITEM-OFFICIAL-RATING         PIC X(06).
002300     02  ITEM-COMMUNITY-RATING        PIC 9(02)V9.
002400     02  ITEM-GENRE-COUNT             PIC 9(02).
002500     02  ITEM-GENRE-TABLA.
002600         03  ITEM-GENRE  OCCURS 8 TIMES
002700                                     PIC X(20).
002800     02  ITEM-GENRE-BLOB REDEFINES ITEM-GENRE-TABLA
002900                                     PIC X(160).
003000     02  ITEM-STUDIO-COUNT            PIC 9(02).
003100     02  ITEM-STUDIO-TABLA.
003200         03  ITEM-STUDIO OCCURS 5 TIMES
003300                                     PIC X(40).
003400     02  ITEM-STUDIO-BLOB REDEFINES ITEM-STUDIO-TABLA
003500                                     PIC X(200).
003600     02  ITEM-OVERVIEW                PIC X(200).
003700     02  ITEM-TAGLINE                 PIC X(100).
