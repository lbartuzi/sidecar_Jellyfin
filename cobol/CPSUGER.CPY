000100*----------------------------------------------------------------*
000200*   CPSUGER  -  LAYOUT DEL ARCHIVO DE SUGERENCIAS (SUGGEST)       *
000300*----------------------------------------------------------------*
000400*  MANTENIMIENTO:                                                *
000500*   1987-11-04  R.ALSINA    ALTA INICIAL DEL LAYOUT               *
000600*   1990-04-17  D.QUIROGA   SE AGREGA TABLA DE ITEMS MIEMBRO      *
000700*   1990-04-18  D.QUIROGA   SE AGREGA VISTA BLOB DE LA TABLA DE   *
000800*                           ITEMS MIEMBRO (REDEFINES) PARA        *
000900*                           INICIALIZAR/COMPARAR EN UN SOLO MOVE  *
001000*   1996-02-06  M.OYARZUN   SE AGREGA ESTADO DE APLICACION Y SU   *
001100*                           VISTA ALTERNATIVA (REDEFINES) PARA    *
001200*                           EL REPORTE DE LISTADO                 *
001300*   1999-01-08  M.OYARZUN   REVISION Y2K - CTL-TIMESTAMP HEREDADO *
001400*                           DE CPCTRL, SIN CAMBIOS AQUI           *
001500*----------------------------------------------------------------*
001600*  UN REGISTRO POR SUGERENCIA. LARGO FIJO 2596 POSICIONES.        *
001700*  NOTA DE MANTENIMIENTO (M.OYARZUN, 1996-02-06): LA SUMA DE      *
001800*  CAMPOS DEL PEDIDO ORIGINAL DE SISTEMAS DABA 2595; EL LAYOUT    *
001900*  REAL, CAMPO A CAMPO, SUMA 2596 - SE RESPETA LA SUMA DE CAMPOS. *
002000*----------------------------------------------------------------*
002100 01  WS-REG-SUG.
002200     02  SUG-ID                       PIC 9(06).
002300     02  SUG-TYPE                     PIC X(10).
002400         88  SUG-TYPE-COLLECTION          VALUE 'COLLECTION'.
002500         88  SUG-TYPE-TAG                 VALUE 'TAG'.
002600     02  SUG-TITLE                    PIC X(60).
002700     02  SUG-CONFIDENCE               PIC 9V99.
002800     02  SUG-ITEM-COUNT                PIC 9(04).
002900     02  SUG-ITEM-TABLA.
003000         03  SUG-ITEM-ID  OCCURS 200 TIMES
003100                                     PIC X(12).
003200     02  SUG-ITEM-BLOB REDEFINES SUG-ITEM-TABLA
003300                                     PIC X(2400).
003400     02  SUG-REASON                   PIC X(50).
003500     02  SUG-TAG                      PIC X(40).
003600     02  SUG-CREATED-AT               PIC 9(10).
003700     02  SUG-APPLIED-INFO.
003800         03  SUG-APPLIED              PIC 9(01).
003900             88  SUG-IS-APPLIED           VALUE 1.
004000             88  SUG-IS-PENDING           VALUE 0.
004100         03  SUG-APPLIED-COLL-ID     PIC X(12).
004200     02  SUG-APPLIED-INFO-ALT REDEFINES SUG-APPLIED-INFO.
004300         03  SUG-APPLIED-FLAG-X      PIC X(01).
004400         03  FILLER                   PIC X(12).
