000100*----------------------------------------------------------------*
000200*   CPESTU  -  LAYOUT DE LISTA BLANCA DE ESTUDIOS (OPCIONAL)      *
000300*----------------------------------------------------------------*
000400*  MANTENIMIENTO:                                                *
000500*   1988-05-19  R.ALSINA    ALTA INICIAL DEL LAYOUT               *
000600*----------------------------------------------------------------*
000700*  ARCHIVO PUEDE VENIR VACIO; EN ESE CASO EL PROGRAMA APLICA LA   *
000800*  REGLA DE AUTOSELECCION DE ESTUDIOS (VER 2400-REGLA-ESTUDIO).   *
000900*----------------------------------------------------------------*
001000 01  WS-REG-ESTU.
001100     02  SA-STUDIO                    PIC X(40).
