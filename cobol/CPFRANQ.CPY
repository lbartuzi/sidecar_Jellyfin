000100*----------------------------------------------------------------*
000200*   CPFRANQ  -  LAYOUT DE REGLAS DE FRANQUICIA (PALABRA CLAVE)    *
000300*----------------------------------------------------------------*
000400*  MANTENIMIENTO:                                                *
000500*   1987-02-11  R.ALSINA    ALTA INICIAL DEL LAYOUT               *
000600*   1994-11-30  D.QUIROGA   SE ACLARA QUE PUEDE HABER VARIAS      *
000700*                           PALABRAS CLAVE POR COLECCION          *
000800*----------------------------------------------------------------*
000900*  UN REGISTRO POR PAR (COLECCION, PALABRA CLAVE). LA MISMA       *
001000*  COLECCION PUEDE REPETIRSE EN VARIOS REGISTROS.                 *
001100*----------------------------------------------------------------*
001200 01  WS-REG-FRANQ.
001300     02  FR-COLLECTION-NAME           PIC X(60).
001400     02  FR-KEYWORD                   PIC X(40).
