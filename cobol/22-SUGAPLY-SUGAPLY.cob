000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    SUGAPLY.
000600 AUTHOR.        D. QUIROGA.
000700 INSTALLATION.  CENTRO DE COMPUTOS - AREA SISTEMAS.
000800 DATE-WRITTEN.  1990-09-03.
000900 DATE-COMPILED.
001000 SECURITY.      USO INTERNO - CIRCULACION RESTRINGIDA AL AREA
001100                 DE SISTEMAS.
001200
001300*----------------------------------------------------------------*
001400*   APLICACION DE UNA SUGERENCIA DE LA VIDEOTECA (SUGGEST)       *
001500*----------------------------------------------------------------*
001600*  ESTE PROGRAMA RECIBE POR EL ARCHIVO DE PARAMETROS APLYPARM EL  *
001700*  NUMERO DE SUGERENCIA Y LA COLECCION CONTRA LA QUE SE APLICA,   *
001800*  BUSCA LA SUGERENCIA EN SUGGEST POR SUG-ID Y, SI CORRESPONDE,   *
001900*  LA MARCA COMO APLICADA GRABANDO EL ID DE COLECCION RECIBIDO.   *
002000*  SUGERENCIAS DE TIPO COLLECTION Y TAG SE APLICAN IGUAL.         *
002100*----------------------------------------------------------------*
002200*  HISTORIA DE MODIFICACIONES:                                  *
002300*   FECHA       AUTOR      REF.      DESCRIPCION           TAG  *
002400*   1990-09-03  D.QUIROGA  SR-0362   ALTA INICIAL DEL PGM           SR0362
002500*   1990-09-03  D.QUIROGA  SR-0362   SE REUSA EL ARCHIVO            SR0362
002600*                          SUGGEST EN MODO I-O, SIN CONVERTIRLO     SR0362
002700*                          A VSAM, PORQUE SUGSCAN Y SUGLIST YA      SR0362
002800*                          LO USAN COMO SECUENCIAL PLANO            SR0362
002900*   1991-04-22  D.QUIROGA  SR-0431   SE UNIFICA EL TRATAMIENTO      SR0431
003000*                          DE SUGERENCIAS TIPO TAG CON LAS DE       SR0431
003100*                          TIPO COLLECTION (AMBAS SE APLICAN        SR0431
003200*                          IGUAL, LA ETIQUETA SE MATERIALIZA        SR0431
003300*                          COMO COLECCION)                          SR0431
003400*   1996-09-19  M.OYARZUN  SR-0779   SE ACLARA EN EL MENSAJE DE     SR0779
003500*                          YA APLICADA CUAL ES LA COLECCION QUE     SR0779
003600*                          QUEDO GRABADA EN LA CORRIDA ANTERIOR     SR0779
003700*   1999-01-08  M.OYARZUN  SR-0904   REVISION Y2K - SE REVISA       SR0904
003800*                          QUE NO HAYA FECHAS DE 2 DIGITOS EN       SR0904
003900*                          ESTE PROGRAMA - NO HABIA NINGUNA         SR0904
004000*   2002-03-11  J.PERALTA  SR-1063   SE RESTITUYE UPON CONSOLE      SR1063
004100*                          EN TODOS LOS DISPLAY, COMO EN EL         SR1063
004200*                          RESTO DE LOS PROGRAMAS DEL AREA;         SR1063
004300*                          SE QUITA EL RETURN-CODE DE LA SALIDA     SR1063
004400*                          DE ERRORES, QUE NUNCA SE USO EN ESTA     SR1063
004500*                          INSTALACION                              SR1063
004600*----------------------------------------------------------------*
004700
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000******************************************************************
005100
005200*----------------------------------------------------------------*
005300 CONFIGURATION SECTION.
005400*----------------------------------------------------------------*
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
005800             OFF STATUS IS SW-TRAZA-INACTIVA.
005900
006000*----------------------------------------------------------------*
006100 INPUT-OUTPUT SECTION.
006200*----------------------------------------------------------------*
006300 FILE-CONTROL.
006400
006500     SELECT APLYPARM ASSIGN TO APLYPARM
006600                       FILE STATUS IS FS-APLYPARM.
006700
006800     SELECT SUGGEST   ASSIGN TO SUGGEST
006900                       FILE STATUS IS FS-SUGGEST.
007000
007100 I-O-CONTROL.
007200
007300******************************************************************
007400 DATA DIVISION.
007500******************************************************************
007600
007700*----------------------------------------------------------------*
007800 FILE SECTION.
007900*----------------------------------------------------------------*
008000
008100 FD  APLYPARM
008200     RECORDING MODE IS F.
008300 01  REG-APLYPARM                     PIC X(30).
008400
008500 FD  SUGGEST
008600     RECORDING MODE IS F.
008700 01  REG-SUGGEST                      PIC X(2596).
008800
008900*----------------------------------------------------------------*
009000*               A R E A  D E  C O N S T A N T E S                *
009100*----------------------------------------------------------------*
009200
009300 01  CT-CONSTANTES.
009400     02  CT-PROGRAMA                  PIC X(08)  VALUE 'SUGAPLY '.
009500     02  CT-OPEN                      PIC X(08)  VALUE 'OPEN    '.
009600     02  CT-READ                      PIC X(08)  VALUE 'READ    '.
009700     02  CT-WRITE                     PIC X(08)  VALUE 'REWRITE '.
009800     02  CT-CLOSE                     PIC X(08)  VALUE 'CLOSE   '.
009900     02  CT-APLYPARM                  PIC X(08)  VALUE 'APLYPARM'.
010000     02  CT-SUGGEST                   PIC X(08)  VALUE 'SUGGEST '.
010100
010200*----------------------------------------------------------------*
010300*               A R E A  D E  V A R I A B L E S                  *
010400*----------------------------------------------------------------*
010500
010600 01  WS-VARIABLES.
010700     02  WS-PARRAFO                   PIC X(50).
010800     02  WS-ENCONTRADA                 PIC X(01).
010900         88  WS-SUG-ENCONTRADA             VALUE 'S'.
011000         88  WS-SUG-NO-ENCONTRADA          VALUE 'N'.
011100     02  WS-MSG-RESULTADO             PIC X(50).
011200     02  WS-MSG-CHARS REDEFINES WS-MSG-RESULTADO
011300                                   OCCURS 50 TIMES
011400                                   PIC X(01).
011500     02  WS-MSG-LARGO                 PIC 9(02)  COMP.
011600     02  WS-COLL-ANTERIOR             PIC X(12).
011700     02  WS-SUG-ID-EDIT               PIC ZZZZZ9.
011800
011900*----------------------------------------------------------------*
012000*           A U X I L I A R E S  P A R A  E R R O R E S          *
012100*----------------------------------------------------------------*
012200
012300 01  AUXILIARES.
012400     02  W-N-ERROR                    PIC 9(02)  VALUE ZEROS.
012500     02  AUX-ERR-ACCION                PIC X(10)  VALUE SPACES.
012600     02  AUX-ERR-NOMBRE                PIC X(10)  VALUE SPACES.
012700     02  AUX-ERR-STATUS                PIC X(04)  VALUE SPACES.
012800     02  AUX-ERR-MENSAJE               PIC X(50)  VALUE SPACES.
012900
013000*----------------------------------------------------------------*
013100*                 A R E A  D E  C O N T A D O R E S              *
013200*----------------------------------------------------------------*
013300
013400 01  CNT-CONTADORES.
013500     02  CNT-SUG-LEIDAS                PIC 9(06)  COMP.
013600
013700*----------------------------------------------------------------*
013800*               A R E A  D E  F I L E - S T A T U S              *
013900*----------------------------------------------------------------*
014000
014100 01  FS-FILE-STATUS.
014200     02  FS-APLYPARM                  PIC X(02).
014300         88  FS-APLYPARM-OK               VALUE '00'.
014400         88  FS-APLYPARM-EOF              VALUE '10'.
014500     02  FS-SUGGEST                   PIC X(02).
014600         88  FS-SUGGEST-OK                VALUE '00'.
014700         88  FS-SUGGEST-EOF               VALUE '10'.
014800
014900*----------------------------------------------------------------*
015000*                     A R E A  D E  C O P Y S                    *
015100*----------------------------------------------------------------*
015200
015300     COPY CPAPLY.
015400
015500     COPY CPSUGER.
015600
015700******************************************************************
015800 PROCEDURE DIVISION.
015900******************************************************************
016000
016100     PERFORM 1000-INICIO
016200        THRU 1000-F-INICIO.
016300
016400     PERFORM 2000-PROCESO
016500        THRU 2000-F-PROCESO.
016600
016700     PERFORM 3000-FIN
016800        THRU 3000-F-FIN.
016900
017000     GOBACK.
017100
017200*----------------------------------------------------------------*
017300*                     1 0 0 0 - I N I C I O                      *
017400*----------------------------------------------------------------*
017500
017600 1000-INICIO.
017700
017800     MOVE '1000-INICIO'                TO WS-PARRAFO.
017900
018000     INITIALIZE WS-VARIABLES
018100                CNT-CONTADORES.
018200
018300     SET WS-SUG-NO-ENCONTRADA TO TRUE.
018400
018500     PERFORM 1200-ABRIR-ARCHIVOS
018600        THRU 1200-F-ABRIR-ARCHIVOS.
018700
018800     PERFORM 1300-LEER-PARAMETRO
018900        THRU 1300-F-LEER-PARAMETRO.
019000
019100 1000-F-INICIO.
019200     EXIT.
019300
019400*----------------------------------------------------------------*
019500*            1 2 0 0 - A B R I R - A R C H I V O S               *
019600*----------------------------------------------------------------*
019700
019800 1200-ABRIR-ARCHIVOS.
019900
020000     MOVE '1200-ABRIR-ARCHIVOS'         TO WS-PARRAFO.
020100
020200     OPEN INPUT APLYPARM
020300          I-O   SUGGEST.
020400
020500     IF NOT FS-APLYPARM-OK
020600        MOVE CT-OPEN TO AUX-ERR-ACCION
020700        MOVE CT-APLYPARM TO AUX-ERR-NOMBRE
020800        MOVE FS-APLYPARM TO AUX-ERR-STATUS
020900        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
021000        MOVE 10 TO W-N-ERROR
021100        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
021200     END-IF.
021300
021400     IF NOT FS-SUGGEST-OK
021500        MOVE CT-OPEN TO AUX-ERR-ACCION
021600        MOVE CT-SUGGEST TO AUX-ERR-NOMBRE
021700        MOVE FS-SUGGEST TO AUX-ERR-STATUS
021800        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
021900        MOVE 10 TO W-N-ERROR
022000        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
022100     END-IF.
022200
022300 1200-F-ABRIR-ARCHIVOS.
022400     EXIT.
022500
022600*----------------------------------------------------------------*
022700*            1 3 0 0 - L E E R - P A R A M E T R O               *
022800*----------------------------------------------------------------*
022900
023000 1300-LEER-PARAMETRO.
023100
023200     MOVE '1300-LEER-PARAMETRO'         TO WS-PARRAFO.
023300
023400     READ APLYPARM INTO WS-REG-APLY.
023500
023600     IF NOT FS-APLYPARM-OK
023700        MOVE CT-READ TO AUX-ERR-ACCION
023800        MOVE CT-APLYPARM TO AUX-ERR-NOMBRE
023900        MOVE FS-APLYPARM TO AUX-ERR-STATUS
024000        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
024100        MOVE 10 TO W-N-ERROR
024200        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
024300     END-IF.
024400
024500     MOVE AP-SUG-ID TO WS-SUG-ID-EDIT.
024600
024700 1300-F-LEER-PARAMETRO.
024800     EXIT.
024900
025000*----------------------------------------------------------------*
025100*                     2 0 0 0 - P R O C E S O                    *
025200*----------------------------------------------------------------*
025300*  BUSQUEDA SECUENCIAL DE LA SUGERENCIA POR SUG-ID. SUGGEST NO SE *
025400*  CONVIRTIO A VSAM (SR-0362) PORQUE SUGSCAN LO GRABA COMPLETO Y  *
025500*  SUGLIST LO LEE COMPLETO CADA CORRIDA - UNA BUSQUEDA SECUENCIAL *
025600*  ALCANZA PARA EL VOLUMEN HABITUAL DE LA VIDEOTECA.              *
025700*----------------------------------------------------------------*
025800
025900 2000-PROCESO.
026000
026100     MOVE '2000-PROCESO'                TO WS-PARRAFO.
026200
026300     READ SUGGEST INTO WS-REG-SUG.
026400
026500     IF NOT FS-SUGGEST-OK AND NOT FS-SUGGEST-EOF
026600        MOVE CT-READ TO AUX-ERR-ACCION
026700        MOVE CT-SUGGEST TO AUX-ERR-NOMBRE
026800        MOVE FS-SUGGEST TO AUX-ERR-STATUS
026900        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
027000        MOVE 10 TO W-N-ERROR
027100        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
027200     END-IF.
027300
027400     PERFORM 2100-BUSCAR-SUGERENCIA
027500        THRU 2100-F-BUSCAR-SUGERENCIA
027600       UNTIL FS-SUGGEST-EOF
027700          OR WS-SUG-ENCONTRADA.
027800
027900     IF WS-SUG-ENCONTRADA
028000        PERFORM 2200-APLICAR-SUGERENCIA
028100           THRU 2200-F-APLICAR-SUGERENCIA
028200     ELSE
028300        MOVE 'SUGGESTION NOT FOUND' TO WS-MSG-RESULTADO
028400     END-IF.
028500
028600 2000-F-PROCESO.
028700     EXIT.
028800
028900*----------------------------------------------------------------*
029000*        2 1 0 0 - B U S C A R - S U G E R E N C I A             *
029100*----------------------------------------------------------------*
029200
029300 2100-BUSCAR-SUGERENCIA.
029400
029500     ADD 1 TO CNT-SUG-LEIDAS.
029600
029700     IF SUG-ID = AP-SUG-ID
029800        SET WS-SUG-ENCONTRADA TO TRUE
029900     ELSE
030000        READ SUGGEST INTO WS-REG-SUG
030100        IF NOT FS-SUGGEST-OK AND NOT FS-SUGGEST-EOF
030200           MOVE CT-READ TO AUX-ERR-ACCION
030300           MOVE CT-SUGGEST TO AUX-ERR-NOMBRE
030400           MOVE FS-SUGGEST TO AUX-ERR-STATUS
030500           MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
030600           MOVE 10 TO W-N-ERROR
030700           PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
030800        END-IF
030900     END-IF.
031000
031100 2100-F-BUSCAR-SUGERENCIA.
031200     EXIT.
031300
031400*----------------------------------------------------------------*
031500*        2 2 0 0 - A P L I C A R - S U G E R E N C I A           *
031600*----------------------------------------------------------------*
031700
031800 2200-APLICAR-SUGERENCIA.
031900
032000     EVALUATE TRUE
032100         WHEN SUG-IS-APPLIED
032200              MOVE SUG-APPLIED-COLL-ID TO WS-COLL-ANTERIOR
032300              STRING 'ALREADY APPLIED TO ' DELIMITED BY SIZE
032400                     WS-COLL-ANTERIOR    DELIMITED BY SIZE
032500                                      INTO WS-MSG-RESULTADO
032600         WHEN SUG-TYPE-COLLECTION OR SUG-TYPE-TAG
032700              SET SUG-IS-APPLIED TO TRUE
032800              MOVE AP-COLL-ID TO SUG-APPLIED-COLL-ID
032900              REWRITE REG-SUGGEST FROM WS-REG-SUG
033000              IF NOT FS-SUGGEST-OK
033100                 MOVE CT-WRITE TO AUX-ERR-ACCION
033200                 MOVE CT-SUGGEST TO AUX-ERR-NOMBRE
033300                 MOVE FS-SUGGEST TO AUX-ERR-STATUS
033400                 MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
033500                 MOVE 10 TO W-N-ERROR
033600                 PERFORM 9000-SALIDA-ERRORES
033700                    THRU 9000-F-SALIDA-ERRORES
033800              END-IF
033900              MOVE 'APPLIED' TO WS-MSG-RESULTADO
034000         WHEN OTHER
034100              MOVE 'UNSUPPORTED SUGGESTION TYPE' TO WS-MSG-RESULTADO
034200     END-EVALUATE.
034300
034400 2200-F-APLICAR-SUGERENCIA.
034500     EXIT.
034600
034700*----------------------------------------------------------------*
034800*                     3 0 0 0 - F I N                             *
034900*----------------------------------------------------------------*
035000
035100 3000-FIN.
035200
035300     MOVE '3000-FIN'                    TO WS-PARRAFO.
035400
035500     PERFORM 3200-CERRAR-ARCHIVOS
035600        THRU 3200-F-CERRAR-ARCHIVOS.
035700
035800     PERFORM 3400-MOSTRAR-TOTALES
035900        THRU 3400-F-MOSTRAR-TOTALES.
036000
036100 3000-F-FIN.
036200     EXIT.
036300
036400*----------------------------------------------------------------*
036500*          3 2 0 0 - C E R R A R - A R C H I V O S               *
036600*----------------------------------------------------------------*
036700
036800 3200-CERRAR-ARCHIVOS.
036900
037000     MOVE '3200-CERRAR-ARCHIVOS'         TO WS-PARRAFO.
037100
037200     CLOSE APLYPARM SUGGEST.
037300
037400 3200-F-CERRAR-ARCHIVOS.
037500     EXIT.
037600
037700*----------------------------------------------------------------*
037800*          3 4 0 0 - M O S T R A R - T O T A L E S               *
037900*----------------------------------------------------------------*
038000
038100 3400-MOSTRAR-TOTALES.
038200
038300     MOVE '3400-MOSTRAR-TOTALES'         TO WS-PARRAFO.
038400
038500     PERFORM 3450-CALCULAR-LARGO-MSG
038600        THRU 3450-F-CALCULAR-LARGO-MSG.
038700
038800     DISPLAY '****************************************' UPON CONSOLE.
038900     DISPLAY '*   SUGAPLY - RESULTADO DE LA CORRIDA   *' UPON CONSOLE.
039000     DISPLAY '****************************************' UPON CONSOLE.
039100     DISPLAY 'SUGERENCIA ................ ' WS-SUG-ID-EDIT
039200             UPON CONSOLE.
039300     DISPLAY 'RESULTADO .................. '
039400             WS-MSG-RESULTADO (1:WS-MSG-LARGO)
039500             UPON CONSOLE.
039600     DISPLAY '****************************************' UPON CONSOLE.
039700
039800 3400-F-MOSTRAR-TOTALES.
039900     EXIT.
040000
040100*----------------------------------------------------------------*
040200*      3 4 5 0 - C A L C U L A R - L A R G O - M S G             *
040300*----------------------------------------------------------------*
040400*  RECORRE WS-MSG-CHARS DE DERECHA A IZQUIERDA PARA UBICAR EL    *
040500*  ULTIMO CARACTER NO BLANCO DEL MENSAJE DE RESULTADO, MISMO     *
040600*  RECURSO DE TABLA-DE-CARACTERES (REDEFINES) USADO PARA LOS     *
040700*  TITULOS EN SUGSCAN Y SUGLIST.                                    SR0904
040800*----------------------------------------------------------------*
040900
041000 3450-CALCULAR-LARGO-MSG.
041100
041200     MOVE 50 TO WS-MSG-LARGO.
041300
041400     PERFORM 3460-CLM-BUSCAR-FIN
041500        THRU 3460-F-CLM-BUSCAR-FIN
041600       UNTIL WS-MSG-LARGO = 0
041700          OR WS-MSG-CHARS (WS-MSG-LARGO) NOT = SPACE.
041800
041900 3450-F-CALCULAR-LARGO-MSG.
042000     EXIT.
042100
042200*----------------------------------------------------------------*
042300*        3 4 6 0 - C L M - B U S C A R - F I N                   *
042400*----------------------------------------------------------------*
042500
042600 3460-CLM-BUSCAR-FIN.
042700
042800     SUBTRACT 1 FROM WS-MSG-LARGO.
042900
043000 3460-F-CLM-BUSCAR-FIN.
043100     EXIT.
043200*----------------------------------------------------------------*
043300*          9 0 0 0 - S A L I D A - E R R O R E S                 *
043400*----------------------------------------------------------------*
043500*  RUTINA COMUN DE ERRORES DE ARCHIVO. MUESTRA EL DIAGNOSTICO Y   *
043600*  CORTA LA CORRIDA. MISMO ESQUEMA USADO EN TODOS LOS PROGRAMAS   *
043700*  DE LA INSTALACION DESDE 1988.                                  *
043800*----------------------------------------------------------------*
043900
044000 9000-SALIDA-ERRORES.
044100
044200     DISPLAY '****************************************' UPON CONSOLE.
044300     DISPLAY '*   SUGAPLY - ERROR DE ARCHIVO          *' UPON CONSOLE.
044400     DISPLAY '****************************************' UPON CONSOLE.
044500     DISPLAY 'PARRAFO .... ' AUX-ERR-MENSAJE             UPON CONSOLE.
044600     DISPLAY 'ACCION ..... ' AUX-ERR-ACCION              UPON CONSOLE.
044700     DISPLAY 'ARCHIVO .... ' AUX-ERR-NOMBRE              UPON CONSOLE.
044800     DISPLAY 'ESTADO ..... ' AUX-ERR-STATUS              UPON CONSOLE.
044900     DISPLAY '****************************************' UPON CONSOLE.
045000     GOBACK.
045100
045200 9000-F-SALIDA-ERRORES.
045300     EXIT.
045400
