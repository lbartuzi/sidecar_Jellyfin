000100******************************************************************
000200 IDENTIFICATION DIVISION.
000300******************************************************************
000400
000500 PROGRAM-ID.    SUGSCAN.
000600 AUTHOR.        R. ALSINA.
000700 INSTALLATION.  CENTRO DE COMPUTOS - AREA SISTEMAS.
000800 DATE-WRITTEN.  1988-03-14.
000900 DATE-COMPILED.
001000 SECURITY.      USO INTERNO - CIRCULACION RESTRINGIDA AL AREA
001100                 DE SISTEMAS.
001200
001300*----------------------------------------------------------------*
001400*   CORRIDA DE BARRIDO DEL CATALOGO DE PELICULAS (VIDEOTECA)     *
001500*----------------------------------------------------------------*
001600*  ESTE PROGRAMA LEE EL CATALOGO DE PELICULAS (ITEMS), LAS       *
001700*  REGLAS DE FRANQUICIA (FRANRULES), LA LISTA BLANCA DE          *
001800*  ESTUDIOS (STUDALLOW) Y LOS PARAMETROS DE CORRIDA (CTLPARM),   *
001900*  Y APLICA EL MOTOR DE SUGERENCIAS PARA ARMAR COLECCIONES Y     *
002000*  ETIQUETAS DE CLASIFICACION. EL RESULTADO SE GRABA COMPLETO    *
002100*  Y DE NUEVO EN EL ARCHIVO SUGGEST, ORDENADO POR CONFIANZA      *
002200*  DESCENDENTE Y CANTIDAD DE MIEMBROS DESCENDENTE.               *
002300*----------------------------------------------------------------*
002400*  HISTORIA DE MODIFICACIONES:                                  *
002500*   FECHA       AUTOR      REF.      DESCRIPCION           TAG  *
002600*   1988-03-14  R.ALSINA   SR-0102   ALTA INICIAL DEL PGM           SR0102
002700*   1988-04-02  R.ALSINA   SR-0119   SE AGREGA REGLA DE             SR0119
002800*                          FRANQUICIA POR PALABRA CLAVE (A1)        SR0119
002900*   1989-01-20  R.ALSINA   SR-0201   SE AGREGA PATRON DE            SR0201
003000*                          SECUELA POR CLAVE BASE (A2)              SR0201
003100*   1990-07-11  D.QUIROGA  SR-0355   SE AGREGA REGLA DE             SR0355
003200*                          ESTUDIO Y CANONIZACION (B)               SR0355
003300*   1990-07-30  D.QUIROGA  SR-0361   SE AGREGA AUTOSELECCION        SR0361
003400*                          DE ESTUDIOS CUANDO NO HAY LISTA          SR0361
003500*                          BLANCA CARGADA (B2)                      SR0361
003600*   1991-11-05  D.QUIROGA  SR-0430   SE AGREGAN ETIQUETAS DE        SR0430
003700*                          FORMATO Y DURACION (C, D)                SR0430
003800*   1992-06-18  D.QUIROGA  SR-0468   SE AGREGA ETIQUETA DE          SR0468
003900*                          PUBLICO DESTINATARIO (E)                 SR0468
004000*   1994-02-09  M.OYARZUN  SR-0602   SE AGREGAN ETIQUETAS DE        SR0602
004100*                          CLIMA Y OCASION (F)                      SR0602
004200*   1994-02-25  M.OYARZUN  SR-0611   SE AGREGA EL AMORTIGUADOR      SR0611
004300*                          DE SEGURIDAD PARA MOOD:COZY EN           SR0611
004400*                          PELICULAS PARA ADULTOS                   SR0611
004500*   1996-09-19  M.OYARZUN  SR-0777   TOPE DE ESTUDIOS               SR0777
004600*                          AUTOSELECCIONADOS CONFIGURABLE           SR0777
004700*                          POR PARAMETRO (CTL-TOP-STUDIOS)          SR0777
004800*   1999-01-08  M.OYARZUN  SR-0902   REVISION Y2K - SE              SR0902
004900*                          AMPLIA CTL-TIMESTAMP Y SE REVISAN        SR0902
005000*                          TODAS LAS FECHAS DE PARAMETROS,          SR0902
005100*                          NO HAY FECHAS DE 2 DIGITOS EN ESTE       SR0902
005200*                          PROGRAMA                                 SR0902
005300*   2001-05-14  J.PERALTA  SR-1015   SE ORDENA POR CANTIDAD         SR1015
005400*                          DE MIEMBROS COMO CRITERIO                SR1015
005500*                          SECUNDARIO DE DESEMPATE                  SR1015
005600*   2001-08-30  J.PERALTA  SR-1042   SE AGREGA LINEA DE CIERRE      SR1042
005700*                          PARA EL LOG DEL JOB (FORMATO FIJO)       SR1042
005800*                          A PEDIDO DE OPERACIONES                  SR1042
005900*   2002-03-11  J.PERALTA  SR-1058   CORRECCION: LA LISTA DE        SR1058
006000*                          PALABRAS DE NAVIDAD (FILA 1) TENIA       SR1058
006100*                          MEZCLADA LA PALABRA DE COZY              SR1058
006200*                          (HEARTWARMING) Y LE FALTABAN SANTA/      SR1058
006300*                          HOLIDAY/XMAS/NORTH POLE/REINDEER;        SR1058
006400*                          SE SEPARAN LAS DOS LISTAS                SR1058
006500*   2002-03-11  J.PERALTA  SR-1059   CORRECCION: EL AREA DE         SR1059
006600*                          BUSQUEDA DE FRANQUICIA (TITULO+          SR1059
006700*                          OVERVIEW+TAGLINE) SE ARMABA EN UN        SR1059
006800*                          CAMPO MAS CHICO QUE LA SUMA DE LOS       SR1059
006900*                          TRES, PERDIENDO LA COLA DEL TAGLINE;     SR1059
007000*                          SE AMPLIA EL CAMPO Y SE AGREGA ON        SR1059
007100*                          OVERFLOW                                 SR1059
007200*   2002-03-11  J.PERALTA  SR-1060   CORRECCION: EL CAMPO DE        SR1060
007300*                          ESTUDIO CANONIZADO CORTABA A 20          SR1060
007400*                          CARACTERES LOS NOMBRES DE ESTUDIO        SR1060
007500*                          SIN CANON QUE DEBEN PASAR TAL CUAL;      SR1060
007600*                          SE AMPLIA A 40 IGUAL QUE EL CAMPO        SR1060
007700*                          ORIGEN; SE AMPLIA TAMBIEN WS-NEEDLE,     SR1060
007800*                          QUE VOLVIA A CORTAR EL VALOR A 30        SR1060
007900*                          AL BUSCARLO EN LA LISTA PERMITIDA        SR1060
008000*   2002-03-11  J.PERALTA  SR-1063   SE RESTITUYE UPON CONSOLE      SR1063
008100*                          EN TODOS LOS DISPLAY, COMO EN EL         SR1063
008200*                          RESTO DE LOS PROGRAMAS DEL AREA;         SR1063
008300*                          SE QUITA EL RETURN-CODE DE LA SALIDA     SR1063
008400*                          DE ERRORES, QUE NUNCA SE USO EN ESTA     SR1063
008500*                          INSTALACION                              SR1063
008600*   2002-03-11  J.PERALTA  SR-1064   CORRECCION: LOS 2X30-...-      SR1064
008700*                          EMITIR SOLO COPIABAN EL PRIMER           SR1064
008800*                          MIEMBRO DEL GRUPO (SUBINDICE FIJO 1)     SR1064
008900*                          A TS-ITEM-ID, DEJANDO SIN COMPLETAR      SR1064
009000*                          LOS DEMAS MIEMBROS QUE 3165-AIG-         SR1064
009100*                          COPIAR-MIEMBRO LUEGO GRABA EN EL         SR1064
009200*                          SUGGEST; SE AGREGA UN PARRAFO DE         SR1064
009300*                          COPIA POR CADA REGLA QUE RECORRE         SR1064
009400*                          TODOS LOS MIEMBROS DEL GRUPO             SR1064
009500*   2002-03-12  J.PERALTA  SR-1066   CORRECCION: 2220-RF-CADA-      SR1066
009600*                          ITEM BUSCABA LA PALABRA CLAVE DE         SR1066
009700*                          FRANQUICIA EN TITULO+OVERVIEW+           SR1066
009800*                          TAGLINE SIN NORMALIZAR EN LUGAR DEL      SR1066
009900*                          TITULO NORMALIZADO, IGUAL QUE 2310-      SR1066
010000*                          PS-CADA-ITEM YA HACIA PARA SECUELAS;     SR1066
010100*                          4240-QUITAR-SECUELA NO CORTABA EL        SR1066
010200*                          NUMERO/ROMANO FINAL EN TITULOS DE MAS    SR1066
010300*                          DE UN TOKEN PORQUE 8700-TOKEN-FINAL      SR1066
010400*                          PISABA WS-TOK-START ANTES DE LA          SR1066
010500*                          COMPARACION; SE USA WS-TOK2-START,       SR1066
010600*                          QUE NO SE PISA, PARA LA COMPARACION;     SR1066
010700*                          2450-RE-EMITIR CONVERTIA A GUION BAJO    SR1066
010800*                          TODO EL RELLENO DE WS-EST-LOWER (40      SR1066
010900*                          POS.) EN LUGAR DE SOLO EL NOMBRE, Y      SR1066
011000*                          LO STRINGEABA COMPLETO EN TS-TAG (40     SR1066
011100*                          POS.), CORTANDO EL TAG; SE RECORTA A     SR1066
011200*                          LA LONGITUD REAL ANTES DE CONVERTIR      SR1066
011300*                          Y CONCATENAR; 2720-RC-EMITIR EMITIA      SR1066
011400*                          WC-CONF-BASE SIN TOPE, SUPERANDO 0.78    SR1066
011500*                          EN LA FILA DE NAVIDAD (0.80); SE TOPEA   SR1066
011600*                          LA CONFIANZA EMITIDA A 0.78              SR1066
011700*----------------------------------------------------------------*
011800
011900******************************************************************
012000 ENVIRONMENT DIVISION.
012100******************************************************************
012200
012300*----------------------------------------------------------------*
012400 CONFIGURATION SECTION.
012500*----------------------------------------------------------------*
012600 SPECIAL-NAMES.
012700     C01 IS TOP-OF-FORM
012800     CLASS DIGITOS      IS '0' THRU '9'
012900     CLASS MINUSCULAS   IS 'a' THRU 'z'
013000     UPSI-0 ON STATUS IS SW-TRAZA-ACTIVA
013100             OFF STATUS IS SW-TRAZA-INACTIVA.
013200
013300*----------------------------------------------------------------*
013400 INPUT-OUTPUT SECTION.
013500*----------------------------------------------------------------*
013600 FILE-CONTROL.
013700
013800     SELECT ITEMS     ASSIGN TO ITEMS
013900                       FILE STATUS IS FS-ITEMS.
014000
014100     SELECT FRANRULES ASSIGN TO FRANRULES
014200                       FILE STATUS IS FS-FRANRULES.
014300
014400     SELECT STUDALLOW ASSIGN TO STUDALLOW
014500                       FILE STATUS IS FS-STUDALLOW.
014600
014700     SELECT CTLPARM   ASSIGN TO CTLPARM
014800                       FILE STATUS IS FS-CTLPARM.
014900
015000     SELECT SUGGEST   ASSIGN TO SUGGEST
015100                       FILE STATUS IS FS-SUGGEST.
015200
015300 I-O-CONTROL.
015400
015500******************************************************************
015600 DATA DIVISION.
015700******************************************************************
015800
015900*----------------------------------------------------------------*
016000 FILE SECTION.
016100*----------------------------------------------------------------*
016200
016300 FD  ITEMS
016400     RECORDING MODE IS F.
016500 01  REG-ITEMS                        PIC X(753).
016600
016700 FD  FRANRULES
016800     RECORDING MODE IS F.
016900 01  REG-FRANRULES                    PIC X(100).
017000
017100 FD  STUDALLOW
017200     RECORDING MODE IS F.
017300 01  REG-STUDALLOW                    PIC X(40).
017400
017500 FD  CTLPARM
017600     RECORDING MODE IS F.
017700 01  REG-CTLPARM                      PIC X(30).
017800
017900 FD  SUGGEST
018000     RECORDING MODE IS F.
018100 01  REG-SUGGEST                      PIC X(2596).
018200
018300*----------------------------------------------------------------*
018400 WORKING-STORAGE SECTION.
018500*----------------------------------------------------------------*
018600
018700*----------------------------------------------------------------*
018800*               A R E A  D E  C O N S T A N T E S                *
018900*----------------------------------------------------------------*
019000
019100 01  CT-CONSTANTES.
019200     02  CT-PROGRAMA                  PIC X(08)  VALUE 'SUGSCAN '.
019300     02  CT-OPEN                      PIC X(08)  VALUE 'OPEN    '.
019400     02  CT-READ                      PIC X(08)  VALUE 'READ    '.
019500     02  CT-WRITE                     PIC X(08)  VALUE 'WRITE   '.
019600     02  CT-CLOSE                     PIC X(08)  VALUE 'CLOSE   '.
019700     02  CT-ITEMS                     PIC X(08)  VALUE 'ITEMS   '.
019800     02  CT-FRANRULES                 PIC X(08)  VALUE 'FRANRULE'.
019900     02  CT-STUDALLOW                 PIC X(08)  VALUE 'STUDALLO'.
020000     02  CT-CTLPARM                   PIC X(08)  VALUE 'CTLPARM '.
020100     02  CT-SUGGEST                   PIC X(08)  VALUE 'SUGGEST '.
020200
020300*----------------------------------------------------------------*
020400*          T A B L A  D E  C A N O N I Z A C I O N               *
020500*----------------------------------------------------------------*
020600*  ORDEN DE LA TABLA SEGUN NORMA DE NEGOCIO SR-0355: NO REORDENAR *
020700*  ("WALT DISNEY ANIMATION STUDIOS" CONTIENE "WALT DISNEY", QUE   *
020800*  APARECE ANTES, POR LO QUE CANONIZA A "DISNEY").                *
020900*----------------------------------------------------------------*
021000
021100 01  WS-CANON-DATA.
021200     02  FILLER  PIC X(30) VALUE 'pixar'.
021300     02  FILLER  PIC X(20) VALUE 'Pixar'.
021400     02  FILLER  PIC X(30) VALUE 'walt disney'.
021500     02  FILLER  PIC X(20) VALUE 'Disney'.
021600     02  FILLER  PIC X(30) VALUE 'walt disney pictures'.
021700     02  FILLER  PIC X(20) VALUE 'Disney'.
021800     02  FILLER  PIC X(30) VALUE 'walt disney animation studios'.
021900     02  FILLER  PIC X(20) VALUE 'Disney Animation'.
022000     02  FILLER  PIC X(30) VALUE 'disney'.
022100     02  FILLER  PIC X(20) VALUE 'Disney'.
022200     02  FILLER  PIC X(30) VALUE 'marvel studios'.
022300     02  FILLER  PIC X(20) VALUE 'Marvel Studios'.
022400     02  FILLER  PIC X(30) VALUE 'lucasfilm'.
022500     02  FILLER  PIC X(20) VALUE 'Lucasfilm'.
022600     02  FILLER  PIC X(30) VALUE 'dreamworks'.
022700     02  FILLER  PIC X(20) VALUE 'DreamWorks'.
022800     02  FILLER  PIC X(30) VALUE 'illumination'.
022900     02  FILLER  PIC X(20) VALUE 'Illumination'.
023000     02  FILLER  PIC X(30) VALUE 'studio ghibli'.
023100     02  FILLER  PIC X(20) VALUE 'Studio Ghibli'.
023200     02  FILLER  PIC X(30) VALUE 'ghibli'.
023300     02  FILLER  PIC X(20) VALUE 'Studio Ghibli'.
023400     02  FILLER  PIC X(30) VALUE 'a24'.
023500     02  FILLER  PIC X(20) VALUE 'A24'.
023600 01  WS-CANON-TABLA REDEFINES WS-CANON-DATA.
023700     02  WS-CANON-FILA  OCCURS 12 TIMES.
023800         03  WS-CANON-CLAVE           PIC X(30).
023900         03  WS-CANON-VALOR           PIC X(20).
024000
024100*----------------------------------------------------------------*
024200*        T A B L A  D E  E S T U D I O S  G E N E R I C O S      *
024300*----------------------------------------------------------------*
024400
024500 01  WS-BLOQUEO-DATA.
024600     02  FILLER  PIC X(20) VALUE 'amazon'.
024700     02  FILLER  PIC X(20) VALUE 'amazon studios'.
024800     02  FILLER  PIC X(20) VALUE 'netflix'.
024900     02  FILLER  PIC X(20) VALUE 'paramount'.
025000     02  FILLER  PIC X(20) VALUE 'warner bros'.
025100     02  FILLER  PIC X(20) VALUE 'warner bros.'.
025200     02  FILLER  PIC X(20) VALUE 'universal'.
025300     02  FILLER  PIC X(20) VALUE '20th century fox'.
025400     02  FILLER  PIC X(20) VALUE 'fox'.
025500     02  FILLER  PIC X(20) VALUE 'sony'.
025600     02  FILLER  PIC X(20) VALUE 'columbia'.
025700     02  FILLER  PIC X(20) VALUE 'metro-goldwyn-mayer'.
025800     02  FILLER  PIC X(20) VALUE 'mgm'.
025900     02  FILLER  PIC X(20) VALUE 'lionsgate'.
026000 01  WS-BLOQUEO-TABLA REDEFINES WS-BLOQUEO-DATA.
026100     02  WS-BLOQUEO-NOMBRE OCCURS 14 TIMES PIC X(20).
026200
026300*----------------------------------------------------------------*
026400*               A R E A  D E  V A R I A B L E S                  *
026500*----------------------------------------------------------------*
026600
026700 01  WS-VARIABLES.
026800     02  WS-PARRAFO                   PIC X(50).
026900     02  WS-MASCARA                   PIC ZZZ9.
027000     02  WS-LOG-ITEMS                 PIC ZZZZZ9.
027100     02  WS-LOG-SUG                   PIC ZZZ9.
027200     02  WS-LOG-LINEA                 PIC X(60).
027300     02  WS-MASCARA-CONF              PIC Z.99.
027400     02  WS-HAY-AREA                  PIC X(362).
027500     02  WS-NEEDLE                    PIC X(40).
027600     02  WS-NEEDLE-LEN                PIC 9(02)  COMP.
027700     02  WS-SI-ENCONTRO               PIC X(01).
027800         88  WS-SE-ENCONTRO               VALUE 'S'.
027900         88  WS-NO-SE-ENCONTRO            VALUE 'N'.
028000     02  WS-CL-CADENA                 PIC X(60).
028100     02  WS-CL-CHARS REDEFINES WS-CL-CADENA
028200                                     OCCURS 60 TIMES PIC X(01).
028300     02  WS-CL-LARGO                  PIC 9(02)  COMP.
028400     02  WS-CL-POS                    PIC 9(02)  COMP.
028500     02  WS-TOKEN-TEST                PIC X(20).
028600     02  WS-MIN-CADENA                PIC X(60).
028700     02  WS-TITULO-NORM               PIC X(60).
028800     02  WS-TITULO-CHARS REDEFINES WS-TITULO-NORM
028900                                     OCCURS 60 TIMES PIC X(01).
029000     02  WS-TITULO-TMP                PIC X(60).
029100     02  WS-TITULO-TMP-CHARS REDEFINES WS-TITULO-TMP
029200                                     OCCURS 60 TIMES PIC X(01).
029300     02  WS-ULT-ERA-BLANCO            PIC X(01).
029400         88  WS-ULT-BLANCO-SI             VALUE 'S'.
029500         88  WS-ULT-BLANCO-NO             VALUE 'N'.
029600     02  WS-POS-ESCRITURA             PIC 9(02)  COMP.
029700     02  WS-TITULO-CORE                PIC X(60).
029800     02  WS-BASE-KEY                   PIC X(60).
029900     02  WS-TITULO-CASE                PIC X(60).
030000     02  WS-TOKEN-1                    PIC X(20).
030100     02  WS-TOKEN-2                    PIC X(20).
030200     02  WS-TIENE-SECUELA              PIC X(01).
030300         88  WS-SECUELA-SI                 VALUE 'S'.
030400         88  WS-SECUELA-NO                 VALUE 'N'.
030500     02  WS-BLOB                       PIC X(310).
030600     02  WS-GEN-LOWER                  PIC X(20).
030700     02  WS-EST-LOWER                  PIC X(40).
030800     02  WS-EST-CANON                  PIC X(40).
030900     02  WS-I                          PIC 9(04)  COMP.
031000     02  WS-J                          PIC 9(04)  COMP.
031100     02  WS-K                          PIC 9(04)  COMP.
031200     02  WS-M                          PIC 9(04)  COMP.
031300     02  WS-IDX-GRUPO                  PIC 9(04)  COMP.
031400     02  WS-IDX-ESTU                   PIC 9(04)  COMP.
031500     02  WS-CANON-IDX                  PIC 9(04)  COMP.
031600     02  WS-BLOQ-IDX                   PIC 9(04)  COMP.
031700     02  WS-PERM-IDX                   PIC 9(04)  COMP.
031800     02  WS-MBR-IDX                    PIC 9(04)  COMP.
031900     02  WS-SCAN-POS                   PIC 9(04)  COMP.
032000     02  WS-SCAN-LIMIT                 PIC 9(04)  COMP.
032100     02  WS-TC-IDX                     PIC 9(04)  COMP.
032200     02  WS-TOK-START                  PIC 9(04)  COMP.
032300     02  WS-TOK-END                    PIC 9(04)  COMP.
032400     02  WS-TOK2-START                 PIC 9(04)  COMP.
032500     02  WS-DIGITO-OK                  PIC X(01).
032600         88  WS-TODO-DIGITOS               VALUE 'S'.
032700         88  WS-NO-TODO-DIGITOS            VALUE 'N'.
032800     02  WS-YA-MIEMBRO                 PIC X(01).
032900         88  WS-ES-MIEMBRO                 VALUE 'S'.
033000     02  WS-FORMATO-TAG                PIC X(20).
033100     02  WS-DURACION-TAG               PIC X(20).
033200     02  WS-AUDIENCIA-TAG              PIC X(20).
033300     02  WS-RATING-U                   PIC X(06).
033400     02  WS-SWAP-FLAG                  PIC X(01).
033500         88  WS-HUBO-SWAP                  VALUE 'S'.
033600         88  WS-NO-HUBO-SWAP               VALUE 'N'.
033700
033800*----------------------------------------------------------------*
033900*           A U X I L I A R E S  P A R A  E R R O R E S          *
034000*----------------------------------------------------------------*
034100
034200 01  AUXILIARES.
034300     02  W-N-ERROR                    PIC 9(02)  VALUE ZEROS.
034400     02  AUX-ERR-ACCION                PIC X(10)  VALUE SPACES.
034500     02  AUX-ERR-NOMBRE                PIC X(10)  VALUE SPACES.
034600     02  AUX-ERR-STATUS                PIC X(04)  VALUE SPACES.
034700     02  AUX-ERR-MENSAJE               PIC X(50)  VALUE SPACES.
034800
034900*----------------------------------------------------------------*
035000*                 A R E A  D E  C O N T A D O R E S              *
035100*----------------------------------------------------------------*
035200
035300 01  CNT-CONTADORES.
035400     02  CNT-ITEMS-LEIDOS              PIC 9(06)  COMP.
035500     02  CNT-FRANQ-LEIDOS              PIC 9(04)  COMP.
035600     02  CNT-ESTALL-LEIDOS             PIC 9(04)  COMP.
035700     02  CNT-SUG-FRANQUICIA            PIC 9(04)  COMP.
035800     02  CNT-SUG-ESTUDIO               PIC 9(04)  COMP.
035900     02  CNT-SUG-FORMATO               PIC 9(04)  COMP.
036000     02  CNT-SUG-DURACION              PIC 9(04)  COMP.
036100     02  CNT-SUG-AUDIENCIA             PIC 9(04)  COMP.
036200     02  CNT-SUG-CLIMA                 PIC 9(04)  COMP.
036300     02  CNT-SUG-GRABADOS              PIC 9(04)  COMP.
036400
036500*----------------------------------------------------------------*
036600*               A R E A  D E  F I L E - S T A T U S              *
036700*----------------------------------------------------------------*
036800
036900 01  FS-FILE-STATUS.
037000     02  FS-ITEMS                     PIC X(02).
037100         88  FS-ITEMS-OK                  VALUE '00'.
037200         88  FS-ITEMS-EOF                 VALUE '10'.
037300     02  FS-FRANRULES                 PIC X(02).
037400         88  FS-FRANRULES-OK              VALUE '00'.
037500         88  FS-FRANRULES-EOF             VALUE '10'.
037600     02  FS-STUDALLOW                 PIC X(02).
037700         88  FS-STUDALLOW-OK              VALUE '00'.
037800         88  FS-STUDALLOW-EOF             VALUE '10'.
037900     02  FS-CTLPARM                   PIC X(02).
038000         88  FS-CTLPARM-OK                VALUE '00'.
038100         88  FS-CTLPARM-EOF               VALUE '10'.
038200     02  FS-SUGGEST                   PIC X(02).
038300         88  FS-SUGGEST-OK                VALUE '00'.
038400
038500*----------------------------------------------------------------*
038600*                     A R E A  D E  C O P Y S                    *
038700*----------------------------------------------------------------*
038800
038900     COPY CPCTRL.
039000
039100     COPY CPFRANQ.
039200
039300     COPY CPESTU.
039400
039500     COPY CPITEM.
039600
039700     COPY CPSUGER.
039800
039900*----------------------------------------------------------------*
040000*         T A B L A S  D E  T R A B A J O  E N  M E M O R I A    *
040100*----------------------------------------------------------------*
040200
040300 01  WS-N-ITEMS                       PIC 9(04) COMP  VALUE 0.
040400 01  WS-T-ITEMS.
040500     02  WS-T-ITEM OCCURS 2000 TIMES.
040600         03  TI-ID                    PIC X(12).
040700         03  TI-NAME                  PIC X(60).
040800         03  TI-YEAR                  PIC 9(04).
040900         03  TI-RUNTIME               PIC 9(04).
041000         03  TI-RATING                PIC X(06).
041100         03  TI-GENRE-COUNT           PIC 9(02).
041200         03  TI-GENRE-TABLA.
041300             04  TI-GENRE OCCURS 8 TIMES
041400                                     PIC X(20).
041500         03  TI-GENRE-BLOB REDEFINES TI-GENRE-TABLA
041600                                     PIC X(160).
041700         03  TI-STUDIO-COUNT          PIC 9(02).
041800         03  TI-STUDIO-TABLA.
041900             04  TI-STUDIO OCCURS 5 TIMES
042000                                     PIC X(40).
042100         03  TI-STUDIO-BLOB REDEFINES TI-STUDIO-TABLA
042200                                     PIC X(200).
042300         03  TI-OVERVIEW              PIC X(200).
042400         03  TI-TAGLINE               PIC X(100).
042500
042600 01  WS-N-FRANQ                       PIC 9(04) COMP  VALUE 0.
042700 01  WS-T-FRANQ.
042800     02  WS-T-FRANQ-FILA OCCURS 300 TIMES.
042900         03  TF-COLLECTION            PIC X(60).
043000         03  TF-KEYWORD               PIC X(40).
043100
043200 01  WS-N-ESTALL                      PIC 9(04) COMP  VALUE 0.
043300 01  WS-T-ESTALL.
043400     02  WS-T-ESTALL-FILA OCCURS 100 TIMES PIC X(40).
043500
043600*   TABLA GENERICA DE GRUPOS - REUTILIZADA POR CADA REGLA QUE
043700*   AGRUPA ITEMS (FRANQUICIA POR PALABRA CLAVE, PATRON DE
043800*   SECUELA, ESTUDIO). SE LIMPIA CON INITIALIZE ENTRE REGLAS.
043900
044000 01  WS-N-GRUPOS                      PIC 9(04) COMP  VALUE 0.
044100 01  WS-T-GRUPO.
044200     02  WS-T-GRUPO-FILA OCCURS 300 TIMES.
044300         03  TG-CLAVE                 PIC X(60).
044400         03  TG-COUNT                 PIC 9(04) COMP.
044500         03  TG-SEQMARK               PIC 9(04) COMP.
044600         03  TG-MIEMBRO OCCURS 200 TIMES PIC X(12).
044700
044800 01  WS-N-STUDIO-COUNT                PIC 9(04) COMP  VALUE 0.
044900 01  WS-T-STUDIO-COUNT.
045000     02  WS-T-STC-FILA OCCURS 300 TIMES.
045100         03  TSC-NOMBRE               PIC X(40).
045200         03  TSC-COUNT                PIC 9(04) COMP.
045300
045400 01  WS-N-ALLOWED                     PIC 9(04) COMP  VALUE 0.
045500 01  WS-T-ALLOWED.
045600     02  WS-T-ALLOWED-FILA OCCURS 100 TIMES PIC X(40).
045700
045800*   ACUMULADORES FIJOS DE CLIMA Y OCASION (REGLA F) - LAS OCHO
045900*   ETIQUETAS SON FIJAS, NO HACE FALTA TABLA DINAMICA.
046000
046100 01  WS-T-CLIMA.
046200     02  WS-CLIMA-FILA OCCURS 8 TIMES.
046300         03  WC-TAG                   PIC X(20).
046400         03  WC-CONF-BASE             PIC 9V99.
046500         03  WC-RAZON                 PIC X(50).
046600         03  WC-TITULO                PIC X(60).
046700         03  WC-COUNT                 PIC 9(04) COMP.
046800         03  WC-MIEMBRO OCCURS 200 TIMES PIC X(12).
046900
047000*   TABLA DE SUGERENCIAS ARMADAS, PENDIENTE DE ORDEN Y GRABACION.
047100
047200 01  WS-N-SUG                         PIC 9(04) COMP  VALUE 0.
047300 01  WS-T-SUG.
047400     02  WS-T-SUG-FILA OCCURS 900 TIMES.
047500         03  TS-TYPE                  PIC X(10).
047600         03  TS-TITLE                 PIC X(60).
047700         03  TS-CONF                  PIC 9V99.
047800         03  TS-COUNT                 PIC 9(04) COMP.
047900         03  TS-REASON                PIC X(50).
048000         03  TS-TAG                   PIC X(40).
048100         03  TS-ITEM-ID OCCURS 200 TIMES PIC X(12).
048200
048300 01  WS-T-SUG-TMP.
048400     02  TS-TYPE-TMP                     PIC X(10).
048500     02  TS-TITLE-TMP                    PIC X(60).
048600     02  TS-CONF-TMP                     PIC 9V99.
048700     02  TS-COUNT-TMP                    PIC 9(04) COMP.
048800     02  TS-REASON-TMP                   PIC X(50).
048900     02  TS-TAG-TMP                      PIC X(40).
049000     02  TS-ITEM-ID-TMP OCCURS 200 TIMES PIC X(12).
049100******************************************************************
049200 PROCEDURE DIVISION.
049300******************************************************************
049400
049500     PERFORM 1000-INICIO
049600        THRU 1000-F-INICIO.
049700
049800     PERFORM 2000-PROCESO
049900        THRU 2000-F-PROCESO.
050000
050100     PERFORM 3000-FIN
050200        THRU 3000-F-FIN.
050300
050400     GOBACK.
050500
050600*----------------------------------------------------------------*
050700*                     1 0 0 0 - I N I C I O                      *
050800*----------------------------------------------------------------*
050900
051000 1000-INICIO.
051100
051200     MOVE '1000-INICIO'                TO WS-PARRAFO.
051300
051400     INITIALIZE WS-VARIABLES
051500                CNT-CONTADORES
051600                WS-T-CLIMA.
051700
051800     MOVE ZERO TO WS-N-ITEMS WS-N-FRANQ WS-N-ESTALL WS-N-GRUPOS
051900                  WS-N-STUDIO-COUNT WS-N-ALLOWED WS-N-SUG.
052000
052100     PERFORM 1050-INICIALIZAR-CLIMA
052200        THRU 1050-F-INICIALIZAR-CLIMA.
052300
052400     PERFORM 1200-ABRIR-ARCHIVOS
052500        THRU 1200-F-ABRIR-ARCHIVOS.
052600
052700     PERFORM 1300-LEER-CTLPARM
052800        THRU 1300-F-LEER-CTLPARM.
052900
053000     PERFORM 1400-CARGAR-FRANQ
053100        THRU 1400-F-CARGAR-FRANQ.
053200
053300     PERFORM 1500-CARGAR-ESTALL
053400        THRU 1500-F-CARGAR-ESTALL.
053500
053600     PERFORM 1600-CARGAR-ITEMS
053700        THRU 1600-F-CARGAR-ITEMS.
053800
053900 1000-F-INICIO.
054000     EXIT.
054100
054200*----------------------------------------------------------------*
054300*          1 0 5 0 - I N I C I A L I Z A R - C L I M A           *
054400*----------------------------------------------------------------*
054500*  CARGA LAS OCHO FILAS FIJAS DE CLIMA/OCASION (REGLA F). SR-0602*
054600
054700 1050-INICIALIZAR-CLIMA.
054800
054900     MOVE '1050-INICIALIZAR-CLIMA'      TO WS-PARRAFO.
055000
055100     MOVE 'OCCASION:CHRISTMAS' TO WC-TAG(1).
055200     MOVE 0.80                 TO WC-CONF-BASE(1).
055300     MOVE 'OVERVIEW/TAGLINE KEYWORDS' TO WC-RAZON(1).
055400     MOVE 'OCCASION: CHRISTMAS'        TO WC-TITULO(1).
055500
055600     MOVE 'OCCASION:HALLOWEEN' TO WC-TAG(2).
055700     MOVE 0.75                 TO WC-CONF-BASE(2).
055800     MOVE 'OVERVIEW/TAGLINE KEYWORDS' TO WC-RAZON(2).
055900     MOVE 'OCCASION: HALLOWEEN'        TO WC-TITULO(2).
056000
056100     MOVE 'MOOD:SCARY'         TO WC-TAG(3).
056200     MOVE 0.70                 TO WC-CONF-BASE(3).
056300     MOVE 'GENRE/KEYWORDS'     TO WC-RAZON(3).
056400     MOVE 'MOOD: SCARY'                TO WC-TITULO(3).
056500
056600     MOVE 'MOOD:FUNNY'         TO WC-TAG(4).
056700     MOVE 0.70                 TO WC-CONF-BASE(4).
056800     MOVE 'GENRE/KEYWORDS'     TO WC-RAZON(4).
056900     MOVE 'MOOD: FUNNY'                TO WC-TITULO(4).
057000
057100     MOVE 'MOOD:ACTION'        TO WC-TAG(5).
057200     MOVE 0.65                 TO WC-CONF-BASE(5).
057300     MOVE 'GENRE/KEYWORDS'     TO WC-RAZON(5).
057400     MOVE 'MOOD: ACTION'               TO WC-TITULO(5).
057500
057600     MOVE 'MOOD:COZY'          TO WC-TAG(6).
057700     MOVE 0.65                 TO WC-CONF-BASE(6).
057800     MOVE 'KEYWORDS'           TO WC-RAZON(6).
057900     MOVE 'MOOD: COZY'                 TO WC-TITULO(6).
058000
058100     MOVE 'MOOD:EMOTIONAL'     TO WC-TAG(7).
058200     MOVE 0.65                 TO WC-CONF-BASE(7).
058300     MOVE 'KEYWORDS'           TO WC-RAZON(7).
058400     MOVE 'MOOD: EMOTIONAL'            TO WC-TITULO(7).
058500
058600     MOVE 'MOOD:DARK'          TO WC-TAG(8).
058700     MOVE 0.60                 TO WC-CONF-BASE(8).
058800     MOVE 'GENRE/KEYWORDS'     TO WC-RAZON(8).
058900     MOVE 'MOOD: DARK'                 TO WC-TITULO(8).
059000
059100 1050-F-INICIALIZAR-CLIMA.
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500*            1 2 0 0 - A B R I R - A R C H I V O S               *
059600*----------------------------------------------------------------*
059700
059800 1200-ABRIR-ARCHIVOS.
059900
060000     MOVE '1200-ABRIR-ARCHIVOS'         TO WS-PARRAFO.
060100
060200     OPEN INPUT  ITEMS
060300                 FRANRULES
060400                 STUDALLOW
060500                 CTLPARM
060600          OUTPUT SUGGEST.
060700
060800     IF NOT FS-ITEMS-OK
060900        MOVE CT-OPEN TO AUX-ERR-ACCION
061000        MOVE CT-ITEMS TO AUX-ERR-NOMBRE
061100        MOVE FS-ITEMS TO AUX-ERR-STATUS
061200        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
061300        MOVE 10 TO W-N-ERROR
061400        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
061500     END-IF.
061600
061700     IF NOT FS-FRANRULES-OK
061800        MOVE CT-OPEN TO AUX-ERR-ACCION
061900        MOVE CT-FRANRULES TO AUX-ERR-NOMBRE
062000        MOVE FS-FRANRULES TO AUX-ERR-STATUS
062100        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
062200        MOVE 10 TO W-N-ERROR
062300        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
062400     END-IF.
062500
062600     IF NOT FS-STUDALLOW-OK
062700        MOVE CT-OPEN TO AUX-ERR-ACCION
062800        MOVE CT-STUDALLOW TO AUX-ERR-NOMBRE
062900        MOVE FS-STUDALLOW TO AUX-ERR-STATUS
063000        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
063100        MOVE 10 TO W-N-ERROR
063200        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
063300     END-IF.
063400
063500     IF NOT FS-CTLPARM-OK
063600        MOVE CT-OPEN TO AUX-ERR-ACCION
063700        MOVE CT-CTLPARM TO AUX-ERR-NOMBRE
063800        MOVE FS-CTLPARM TO AUX-ERR-STATUS
063900        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
064000        MOVE 10 TO W-N-ERROR
064100        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
064200     END-IF.
064300
064400     IF NOT FS-SUGGEST-OK
064500        MOVE CT-OPEN TO AUX-ERR-ACCION
064600        MOVE CT-SUGGEST TO AUX-ERR-NOMBRE
064700        MOVE FS-SUGGEST TO AUX-ERR-STATUS
064800        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
064900        MOVE 10 TO W-N-ERROR
065000        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
065100     END-IF.
065200
065300 1200-F-ABRIR-ARCHIVOS.
065400     EXIT.
065500
065600*----------------------------------------------------------------*
065700*              1 3 0 0 - L E E R - C T L P A R M                 *
065800*----------------------------------------------------------------*
065900
066000 1300-LEER-CTLPARM.
066100
066200     MOVE '1300-LEER-CTLPARM'           TO WS-PARRAFO.
066300
066400     READ CTLPARM INTO WS-REG-CTRL.
066500
066600     IF NOT FS-CTLPARM-OK
066700        MOVE CT-READ TO AUX-ERR-ACCION
066800        MOVE CT-CTLPARM TO AUX-ERR-NOMBRE
066900        MOVE FS-CTLPARM TO AUX-ERR-STATUS
067000        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
067100        MOVE 10 TO W-N-ERROR
067200        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
067300     END-IF.
067400
067500     IF CTL-MIN-GROUP-SIZE = 0
067600        MOVE 2 TO CTL-MIN-GROUP-SIZE
067700     END-IF.
067800
067900     IF CTL-TOP-STUDIOS = 0
068000        MOVE 20 TO CTL-TOP-STUDIOS
068100     END-IF.
068200
068300 1300-F-LEER-CTLPARM.
068400     EXIT.
068500
068600*----------------------------------------------------------------*
068700*              1 4 0 0 - C A R G A R - F R A N Q                 *
068800*----------------------------------------------------------------*
068900
069000 1400-CARGAR-FRANQ.
069100
069200     MOVE '1400-CARGAR-FRANQ'           TO WS-PARRAFO.
069300
069400     READ FRANRULES INTO WS-REG-FRANQ.
069500
069600     PERFORM 1410-CF-LEER-SIGUIENTE
069700        THRU 1410-F-CF-LEER-SIGUIENTE
069800       UNTIL FS-FRANRULES-EOF.
069900
070000 1400-F-CARGAR-FRANQ.
070100     EXIT.
070200
070300 1410-CF-LEER-SIGUIENTE.
070400
070500     IF FS-FRANRULES-OK
070600        ADD 1 TO WS-N-FRANQ
070700        ADD 1 TO CNT-FRANQ-LEIDOS
070800        MOVE FR-COLLECTION-NAME    TO TF-COLLECTION(WS-N-FRANQ)
070900        MOVE FR-KEYWORD            TO TF-KEYWORD(WS-N-FRANQ)
071000     ELSE
071100        MOVE CT-READ TO AUX-ERR-ACCION
071200        MOVE CT-FRANRULES TO AUX-ERR-NOMBRE
071300        MOVE FS-FRANRULES TO AUX-ERR-STATUS
071400        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
071500        MOVE 10 TO W-N-ERROR
071600        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
071700     END-IF.
071800
071900     READ FRANRULES INTO WS-REG-FRANQ.
072000
072100 1410-F-CF-LEER-SIGUIENTE.
072200     EXIT.
072300
072400*----------------------------------------------------------------*
072500*             1 5 0 0 - C A R G A R - E S T A L L                *
072600*----------------------------------------------------------------*
072700
072800 1500-CARGAR-ESTALL.
072900
073000     MOVE '1500-CARGAR-ESTALL'          TO WS-PARRAFO.
073100
073200     READ STUDALLOW INTO WS-REG-ESTU.
073300
073400     PERFORM 1510-CE-LEER-SIGUIENTE
073500        THRU 1510-F-CE-LEER-SIGUIENTE
073600       UNTIL FS-STUDALLOW-EOF.
073700
073800 1500-F-CARGAR-ESTALL.
073900     EXIT.
074000
074100 1510-CE-LEER-SIGUIENTE.
074200
074300     IF FS-STUDALLOW-OK
074400        ADD 1 TO WS-N-ESTALL
074500        ADD 1 TO CNT-ESTALL-LEIDOS
074600        MOVE SA-STUDIO TO WS-T-ESTALL-FILA(WS-N-ESTALL)
074700     ELSE
074800        MOVE CT-READ TO AUX-ERR-ACCION
074900        MOVE CT-STUDALLOW TO AUX-ERR-NOMBRE
075000        MOVE FS-STUDALLOW TO AUX-ERR-STATUS
075100        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
075200        MOVE 10 TO W-N-ERROR
075300        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
075400     END-IF.
075500
075600     READ STUDALLOW INTO WS-REG-ESTU.
075700
075800 1510-F-CE-LEER-SIGUIENTE.
075900     EXIT.
076000
076100*----------------------------------------------------------------*
076200*              1 6 0 0 - C A R G A R - I T E M S                 *
076300*----------------------------------------------------------------*
076400
076500 1600-CARGAR-ITEMS.
076600
076700     MOVE '1600-CARGAR-ITEMS'           TO WS-PARRAFO.
076800
076900     READ ITEMS INTO WS-REG-ITEM.
077000
077100     PERFORM 1610-CI-LEER-SIGUIENTE
077200        THRU 1610-F-CI-LEER-SIGUIENTE
077300       UNTIL FS-ITEMS-EOF.
077400
077500 1600-F-CARGAR-ITEMS.
077600     EXIT.
077700
077800 1610-CI-LEER-SIGUIENTE.
077900
078000     IF FS-ITEMS-OK
078100        ADD 1 TO WS-N-ITEMS
078200        ADD 1 TO CNT-ITEMS-LEIDOS
078300        MOVE ITEM-ID              TO TI-ID(WS-N-ITEMS)
078400        MOVE ITEM-NAME            TO TI-NAME(WS-N-ITEMS)
078500        MOVE ITEM-YEAR            TO TI-YEAR(WS-N-ITEMS)
078600        MOVE ITEM-RUNTIME-MIN     TO TI-RUNTIME(WS-N-ITEMS)
078700        MOVE ITEM-OFFICIAL-RATING TO TI-RATING(WS-N-ITEMS)
078800        MOVE ITEM-GENRE-COUNT     TO TI-GENRE-COUNT(WS-N-ITEMS)
078900        MOVE ITEM-GENRE-BLOB      TO TI-GENRE-BLOB(WS-N-ITEMS)
079000        MOVE ITEM-STUDIO-COUNT    TO TI-STUDIO-COUNT(WS-N-ITEMS)
079100        MOVE ITEM-STUDIO-BLOB     TO TI-STUDIO-BLOB(WS-N-ITEMS)
079200        MOVE ITEM-OVERVIEW        TO TI-OVERVIEW(WS-N-ITEMS)
079300        MOVE ITEM-TAGLINE         TO TI-TAGLINE(WS-N-ITEMS)
079400     ELSE
079500        MOVE CT-READ TO AUX-ERR-ACCION
079600        MOVE CT-ITEMS TO AUX-ERR-NOMBRE
079700        MOVE FS-ITEMS TO AUX-ERR-STATUS
079800        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
079900        MOVE 10 TO W-N-ERROR
080000        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
080100     END-IF.
080200
080300     READ ITEMS INTO WS-REG-ITEM.
080400
080500 1610-F-CI-LEER-SIGUIENTE.
080600     EXIT.
080700
080800*----------------------------------------------------------------*
080900*                     2 0 0 0 - P R O C E S O                    *
081000*----------------------------------------------------------------*
081100*  DESPACHA CADA GRUPO DE REGLAS SEGUN LOS SWITCHES DE CTLPARM.   *
081200*  SR-0201: ANTES DE ESTA REVISION LAS SEIS REGLAS CORRIAN SIEMPRE*
081300*  SIN CONTROL - AHORA SE PUEDEN DESACTIVAR DESDE EL PARAMETRO.   *
081400*----------------------------------------------------------------*
081500
081600 2000-PROCESO.
081700
081800     MOVE '2000-PROCESO'                TO WS-PARRAFO.
081900
082000     IF CTL-FRANCHISE-ON
082100        PERFORM 2200-REGLA-FRANQUICIA
082200           THRU 2200-F-REGLA-FRANQUICIA
082300        PERFORM 2300-PATRON-SECUELA
082400           THRU 2300-F-PATRON-SECUELA
082500     END-IF.
082600
082700     IF CTL-STUDIO-ON
082800        PERFORM 2400-REGLA-ESTUDIO
082900           THRU 2400-F-REGLA-ESTUDIO
083000     END-IF.
083100
083200     IF CTL-FORMAT-ON
083300        PERFORM 2500-REGLA-FORMATO
083400           THRU 2500-F-REGLA-FORMATO
083500     END-IF.
083600
083700     IF CTL-LENGTH-ON
083800        PERFORM 2550-REGLA-DURACION
083900           THRU 2550-F-REGLA-DURACION
084000     END-IF.
084100
084200     IF CTL-AUDIENCE-ON
084300        PERFORM 2600-REGLA-AUDIENCIA
084400           THRU 2600-F-REGLA-AUDIENCIA
084500     END-IF.
084600
084700     IF CTL-MOOD-ON
084800        PERFORM 2700-REGLA-CLIMA
084900           THRU 2700-F-REGLA-CLIMA
085000     END-IF.
085100
085200 2000-F-PROCESO.
085300     EXIT.
085400
085500*----------------------------------------------------------------*
085600*          2 2 0 0 - R E G L A - F R A N Q U I C I A              *
085700*----------------------------------------------------------------*
085800*  REGLA A1: AGRUPA POR PALABRA CLAVE DE COLECCION (CPFRANQ)      *
085900*  CONTRA TITULO/OVERVIEW/TAGLINE. CONFIANZA FIJA 0.95. SR-0119.  *
086000*----------------------------------------------------------------*
086100
086200 2200-REGLA-FRANQUICIA.
086300
086400     MOVE '2200-REGLA-FRANQUICIA'        TO WS-PARRAFO.
086500
086600     INITIALIZE WS-T-GRUPO.
086700     MOVE ZERO TO WS-N-GRUPOS.
086800
086900     PERFORM 2210-RF-CADA-REGLA
087000        THRU 2210-F-RF-CADA-REGLA
087100       VARYING WS-J FROM 1 BY 1
087200         UNTIL WS-J > WS-N-FRANQ.
087300
087400     PERFORM 2230-RF-EMITIR
087500        THRU 2230-F-RF-EMITIR
087600       VARYING WS-K FROM 1 BY 1
087700         UNTIL WS-K > WS-N-GRUPOS.
087800
087900 2200-F-REGLA-FRANQUICIA.
088000     EXIT.
088100
088200 2210-RF-CADA-REGLA.
088300
088400     PERFORM 2220-RF-CADA-ITEM
088500        THRU 2220-F-RF-CADA-ITEM
088600       VARYING WS-I FROM 1 BY 1
088700         UNTIL WS-I > WS-N-ITEMS.
088800
088900 2210-F-RF-CADA-REGLA.
089000     EXIT.
089100
089200 2220-RF-CADA-ITEM.
089300
089400     MOVE TI-NAME(WS-I)              TO WS-CL-CADENA.
089500     PERFORM 4200-NORMALIZAR-TITULO THRU 4200-F-NORMALIZAR-TITULO.
089600     MOVE WS-TITULO-NORM             TO WS-HAY-AREA.
089700
089800     MOVE TF-KEYWORD(WS-J)   TO WS-NEEDLE.
089900     PERFORM 4600-MINUSCULAS THRU 4600-F-MINUSCULAS.
090000     PERFORM 8600-CONTIENE   THRU 8600-F-CONTIENE.
090100
090200     IF WS-SE-ENCONTRO
090300        MOVE TF-COLLECTION(WS-J)  TO WS-EST-CANON
090400        PERFORM 4700-BUSCAR-GRUPO   THRU 4700-F-BUSCAR-GRUPO
090500        PERFORM 4750-AGREGAR-MIEMBRO THRU 4750-F-AGREGAR-MIEMBRO
090600     END-IF.
090700
090800 2220-F-RF-CADA-ITEM.
090900     EXIT.
091000
091100 2230-RF-EMITIR.
091200
091300     IF TG-COUNT(WS-K) >= CTL-MIN-GROUP-SIZE
091400        ADD 1 TO WS-N-SUG
091500        ADD 1 TO CNT-SUG-FRANQUICIA
091600        MOVE 'COLLECTION'          TO TS-TYPE(WS-N-SUG)
091700        MOVE TG-CLAVE(WS-K)        TO TS-TITLE(WS-N-SUG)
091800        MOVE 0.95                  TO TS-CONF(WS-N-SUG)
091900        MOVE TG-COUNT(WS-K)        TO TS-COUNT(WS-N-SUG)
092000        MOVE 'MATCHED FRANCHISE KEYWORDS'
092100                                   TO TS-REASON(WS-N-SUG)
092200        MOVE SPACES                TO TS-TAG(WS-N-SUG)
092300        PERFORM 2235-RF-COPIAR-MIEMBRO
092400           THRU 2235-F-RF-COPIAR-MIEMBRO
092500          VARYING WS-J FROM 1 BY 1
092600            UNTIL WS-J > TG-COUNT(WS-K)
092700               OR WS-J > 200
092800     END-IF.
092900
093000 2230-F-RF-EMITIR.
093100     EXIT.
093200
093300 2235-RF-COPIAR-MIEMBRO.
093400
093500     MOVE TG-MIEMBRO(WS-K WS-J)  TO TS-ITEM-ID(WS-N-SUG WS-J).
093600
093700 2235-F-RF-COPIAR-MIEMBRO.
093800     EXIT.
093900
094000*----------------------------------------------------------------*
094100*            2 3 0 0 - P A T R O N - S E C U E L A                *
094200*----------------------------------------------------------------*
094300*  REGLA A2: AGRUPA POR CLAVE BASE (TITULO SIN SUFIJO DE SECUELA) *
094400*  CUANDO EL GRUPO ALCANZA EL TOPE DE SECUELAS O DE MIEMBROS.     *
094500*  SR-0361.                                                       *
094600*----------------------------------------------------------------*
094700
094800 2300-PATRON-SECUELA.
094900
095000     MOVE '2300-PATRON-SECUELA'          TO WS-PARRAFO.
095100
095200     INITIALIZE WS-T-GRUPO.
095300     MOVE ZERO TO WS-N-GRUPOS.
095400
095500     PERFORM 2310-PS-CADA-ITEM
095600        THRU 2310-F-PS-CADA-ITEM
095700       VARYING WS-I FROM 1 BY 1
095800         UNTIL WS-I > WS-N-ITEMS.
095900
096000     PERFORM 2320-PS-EMITIR
096100        THRU 2320-F-PS-EMITIR
096200       VARYING WS-K FROM 1 BY 1
096300         UNTIL WS-K > WS-N-GRUPOS.
096400
096500 2300-F-PATRON-SECUELA.
096600     EXIT.
096700
096800 2310-PS-CADA-ITEM.
096900
097000     MOVE TI-NAME(WS-I)         TO WS-CL-CADENA.
097100     PERFORM 4200-NORMALIZAR-TITULO THRU 4200-F-NORMALIZAR-TITULO.
097200     PERFORM 4220-TITULO-BASE       THRU 4220-F-TITULO-BASE.
097300     PERFORM 4240-QUITAR-SECUELA    THRU 4240-F-QUITAR-SECUELA.
097400     PERFORM 4260-TIENE-MARCA-SECUELA
097500        THRU 4260-F-TIENE-MARCA-SECUELA.
097600
097700     IF WS-BASE-KEY NOT = SPACES
097800        MOVE WS-BASE-KEY            TO WS-EST-CANON
097900        PERFORM 4700-BUSCAR-GRUPO   THRU 4700-F-BUSCAR-GRUPO
098000        PERFORM 4750-AGREGAR-MIEMBRO THRU 4750-F-AGREGAR-MIEMBRO
098100        IF WS-SECUELA-SI
098200           ADD 1 TO TG-SEQMARK(WS-IDX-GRUPO)
098300        END-IF
098400     END-IF.
098500
098600 2310-F-PS-CADA-ITEM.
098700     EXIT.
098800
098900 2320-PS-EMITIR.
099000
099100     IF TG-COUNT(WS-K) >= CTL-MIN-GROUP-SIZE
099200        AND (TG-SEQMARK(WS-K) >= 2 OR TG-COUNT(WS-K) >= 3)
099300        ADD 1 TO WS-N-SUG
099400        ADD 1 TO CNT-SUG-FRANQUICIA
099500        MOVE 'COLLECTION'          TO TS-TYPE(WS-N-SUG)
099600        MOVE TG-CLAVE(WS-K)        TO WS-CL-CADENA
099700        PERFORM 4270-CONVERTIR-TITLE-CASE
099800           THRU 4270-F-CONVERTIR-TITLE-CASE
099900        MOVE WS-CL-CADENA          TO TS-TITLE(WS-N-SUG)
100000        MOVE 0.85                  TO TS-CONF(WS-N-SUG)
100100        MOVE TG-COUNT(WS-K)        TO TS-COUNT(WS-N-SUG)
100200        MOVE 'TITLE SEQUEL PATTERN (2/II/PART 2, SUBTITLES)'
100300                                   TO TS-REASON(WS-N-SUG)
100400        MOVE SPACES                TO TS-TAG(WS-N-SUG)
100500        PERFORM 2325-PS-COPIAR-MIEMBRO
100600           THRU 2325-F-PS-COPIAR-MIEMBRO
100700          VARYING WS-J FROM 1 BY 1
100800            UNTIL WS-J > TG-COUNT(WS-K)
100900               OR WS-J > 200
101000     END-IF.
101100
101200 2320-F-PS-EMITIR.
101300     EXIT.
101400
101500 2325-PS-COPIAR-MIEMBRO.
101600
101700     MOVE TG-MIEMBRO(WS-K WS-J)  TO TS-ITEM-ID(WS-N-SUG WS-J).
101800
101900 2325-F-PS-COPIAR-MIEMBRO.
102000     EXIT.
102100
102200*----------------------------------------------------------------*
102300*              2 4 0 0 - R E G L A - E S T U D I O                *
102400*----------------------------------------------------------------*
102500*  REGLA B: CANONIZA ESTUDIO (B1), CUENTA OCURRENCIAS (B2),       *
102600*  DETERMINA CONJUNTO PERMITIDO POR LISTA BLANCA O AUTOSELECCION  *
102700*  CON BLOQUEO DE ESTUDIOS GENERICOS (B3), Y AGRUPA. SR-0430.     *
102800*----------------------------------------------------------------*
102900
103000 2400-REGLA-ESTUDIO.
103100
103200     MOVE '2400-REGLA-ESTUDIO'           TO WS-PARRAFO.
103300
103400     INITIALIZE WS-T-STUDIO-COUNT.
103500     MOVE ZERO TO WS-N-STUDIO-COUNT.
103600     INITIALIZE WS-T-GRUPO.
103700     MOVE ZERO TO WS-N-GRUPOS.
103800
103900     PERFORM 2410-RE-CADA-ITEM-B1
104000        THRU 2410-F-RE-CADA-ITEM-B1
104100       VARYING WS-I FROM 1 BY 1
104200         UNTIL WS-I > WS-N-ITEMS.
104300
104400     MOVE ZERO TO WS-N-ALLOWED.
104500
104600     IF WS-N-ESTALL > ZERO
104700        PERFORM 2420-RE-COPIAR-LISTA-BLANCA
104800           THRU 2420-F-RE-COPIAR-LISTA-BLANCA
104900          VARYING WS-I FROM 1 BY 1
105000            UNTIL WS-I > WS-N-ESTALL
105100     ELSE
105200        PERFORM 4970-ORDENAR-CONTEO-ESTU
105300           THRU 4970-F-ORDENAR-CONTEO-ESTU
105400        PERFORM 2430-RE-AUTOSELECCIONAR
105500           THRU 2430-F-RE-AUTOSELECCIONAR
105600          VARYING WS-I FROM 1 BY 1
105700            UNTIL WS-I > WS-N-STUDIO-COUNT
105800               OR WS-N-ALLOWED >= CTL-TOP-STUDIOS
105900     END-IF.
106000
106100     PERFORM 2440-RE-CADA-ITEM-B3
106200        THRU 2440-F-RE-CADA-ITEM-B3
106300       VARYING WS-I FROM 1 BY 1
106400         UNTIL WS-I > WS-N-ITEMS.
106500
106600     PERFORM 2450-RE-EMITIR
106700        THRU 2450-F-RE-EMITIR
106800       VARYING WS-K FROM 1 BY 1
106900         UNTIL WS-K > WS-N-GRUPOS.
107000
107100 2400-F-REGLA-ESTUDIO.
107200     EXIT.
107300
107400 2410-RE-CADA-ITEM-B1.
107500
107600     PERFORM 2412-RE-CADA-ESTUDIO-B1
107700        THRU 2412-F-RE-CADA-ESTUDIO-B1
107800       VARYING WS-J FROM 1 BY 1
107900         UNTIL WS-J > TI-STUDIO-COUNT(WS-I).
108000
108100 2410-F-RE-CADA-ITEM-B1.
108200     EXIT.
108300
108400 2412-RE-CADA-ESTUDIO-B1.
108500
108600     MOVE TI-STUDIO(WS-I WS-J)   TO WS-EST-LOWER.
108700     PERFORM 4610-MINUSCULAS-VAR THRU 4610-F-MINUSCULAS-VAR.
108800     PERFORM 4900-CANONIZAR-ESTUDIO THRU 4900-F-CANONIZAR-ESTUDIO.
108900     PERFORM 4950-ACUMULAR-CONTEO-ESTU
109000        THRU 4950-F-ACUMULAR-CONTEO-ESTU.
109100
109200 2412-F-RE-CADA-ESTUDIO-B1.
109300     EXIT.
109400
109500 2420-RE-COPIAR-LISTA-BLANCA.
109600
109700     ADD 1 TO WS-N-ALLOWED.
109800     MOVE WS-T-ESTALL-FILA(WS-I) TO WS-T-ALLOWED-FILA(WS-N-ALLOWED).
109900
110000 2420-F-RE-COPIAR-LISTA-BLANCA.
110100     EXIT.
110200
110300 2430-RE-AUTOSELECCIONAR.
110400
110500     MOVE TSC-NOMBRE(WS-I)  TO WS-NEEDLE.
110600     PERFORM 4980-EN-LISTA-BLOQUEO THRU 4980-F-EN-LISTA-BLOQUEO.
110700     IF WS-NO-SE-ENCONTRO
110800        ADD 1 TO WS-N-ALLOWED
110900        MOVE TSC-NOMBRE(WS-I) TO WS-T-ALLOWED-FILA(WS-N-ALLOWED)
111000     END-IF.
111100
111200 2430-F-RE-AUTOSELECCIONAR.
111300     EXIT.
111400
111500 2440-RE-CADA-ITEM-B3.
111600
111700     PERFORM 2442-RE-CADA-ESTUDIO-B3
111800        THRU 2442-F-RE-CADA-ESTUDIO-B3
111900       VARYING WS-J FROM 1 BY 1
112000         UNTIL WS-J > TI-STUDIO-COUNT(WS-I).
112100
112200 2440-F-RE-CADA-ITEM-B3.
112300     EXIT.
112400
112500 2442-RE-CADA-ESTUDIO-B3.
112600
112700     MOVE TI-STUDIO(WS-I WS-J)   TO WS-EST-LOWER.
112800     PERFORM 4610-MINUSCULAS-VAR THRU 4610-F-MINUSCULAS-VAR.
112900     PERFORM 4900-CANONIZAR-ESTUDIO THRU 4900-F-CANONIZAR-ESTUDIO.
113000
113100     MOVE WS-EST-CANON      TO WS-NEEDLE.
113200     PERFORM 4990-EN-LISTA-PERMITIDA THRU 4990-F-EN-LISTA-PERMITIDA.
113300
113400     IF WS-SE-ENCONTRO
113500        PERFORM 4700-BUSCAR-GRUPO   THRU 4700-F-BUSCAR-GRUPO
113600        PERFORM 4750-AGREGAR-MIEMBRO THRU 4750-F-AGREGAR-MIEMBRO
113700     END-IF.
113800
113900 2442-F-RE-CADA-ESTUDIO-B3.
114000     EXIT.
114100
114200 2450-RE-EMITIR.
114300
114400     IF TG-COUNT(WS-K) >= CTL-MIN-GROUP-SIZE
114500        ADD 1 TO WS-N-SUG
114600        ADD 1 TO CNT-SUG-ESTUDIO
114700        MOVE 'TAG'                 TO TS-TYPE(WS-N-SUG)
114800        STRING 'STUDIO: ' TG-CLAVE(WS-K) DELIMITED BY SIZE
114900               INTO TS-TITLE(WS-N-SUG)
115000        MOVE 0.95                  TO TS-CONF(WS-N-SUG)
115100        MOVE TG-COUNT(WS-K)        TO TS-COUNT(WS-N-SUG)
115200        MOVE 'STUDIO MATCH'        TO TS-REASON(WS-N-SUG)
115300        MOVE TG-CLAVE(WS-K)        TO WS-EST-LOWER
115400        PERFORM 4610-MINUSCULAS-VAR THRU 4610-F-MINUSCULAS-VAR
115500        MOVE WS-EST-LOWER          TO WS-CL-CADENA
115600        PERFORM 8500-CALCULAR-LARGO THRU 8500-F-CALCULAR-LARGO
115700        IF WS-CL-LARGO > 0
115800           INSPECT WS-EST-LOWER(1:WS-CL-LARGO)
115900                   CONVERTING SPACE TO '_'
116000           STRING 'studio:' WS-EST-LOWER(1:WS-CL-LARGO)
116100                  DELIMITED BY SIZE
116200                  INTO TS-TAG(WS-N-SUG)
116300        END-IF
116400        PERFORM 2455-RE-COPIAR-MIEMBRO
116500           THRU 2455-F-RE-COPIAR-MIEMBRO
116600          VARYING WS-J FROM 1 BY 1
116700            UNTIL WS-J > TG-COUNT(WS-K)
116800               OR WS-J > 200
116900     END-IF.
117000
117100 2450-F-RE-EMITIR.
117200     EXIT.
117300
117400 2455-RE-COPIAR-MIEMBRO.
117500
117600     MOVE TG-MIEMBRO(WS-K WS-J)  TO TS-ITEM-ID(WS-N-SUG WS-J).
117700
117800 2455-F-RE-COPIAR-MIEMBRO.
117900     EXIT.
118000
118100*----------------------------------------------------------------*
118200*              2 5 0 0 - R E G L A - F O R M A T O                *
118300*----------------------------------------------------------------*
118400*  REGLA C: ETIQUETA DE FORMATO SEGUN GENERO. SR-0468.            *
118500*----------------------------------------------------------------*
118600
118700 2500-REGLA-FORMATO.
118800
118900     MOVE '2500-REGLA-FORMATO'           TO WS-PARRAFO.
119000
119100     INITIALIZE WS-T-GRUPO.
119200     MOVE ZERO TO WS-N-GRUPOS.
119300
119400     PERFORM 2510-RFO-CADA-ITEM
119500        THRU 2510-F-RFO-CADA-ITEM
119600       VARYING WS-I FROM 1 BY 1
119700         UNTIL WS-I > WS-N-ITEMS.
119800
119900     PERFORM 2520-RFO-EMITIR
120000        THRU 2520-F-RFO-EMITIR
120100       VARYING WS-K FROM 1 BY 1
120200         UNTIL WS-K > WS-N-GRUPOS.
120300
120400 2500-F-REGLA-FORMATO.
120500     EXIT.
120600
120700 2510-RFO-CADA-ITEM.
120800
120900     MOVE SPACES TO WS-FORMATO-TAG.
121000     PERFORM 4300-CLASIFICAR-FORMATO THRU 4300-F-CLASIFICAR-FORMATO.
121100
121200     MOVE WS-FORMATO-TAG    TO WS-EST-CANON.
121300     PERFORM 4700-BUSCAR-GRUPO   THRU 4700-F-BUSCAR-GRUPO.
121400     PERFORM 4750-AGREGAR-MIEMBRO THRU 4750-F-AGREGAR-MIEMBRO.
121500
121600 2510-F-RFO-CADA-ITEM.
121700     EXIT.
121800
121900 2520-RFO-EMITIR.
122000
122100     IF TG-COUNT(WS-K) >= CTL-MIN-GROUP-SIZE
122200        ADD 1 TO WS-N-SUG
122300        ADD 1 TO CNT-SUG-FORMATO
122400        MOVE 'TAG'                 TO TS-TYPE(WS-N-SUG)
122500        EVALUATE TG-CLAVE(WS-K)
122600            WHEN 'format:documentary'
122700                 MOVE 'FORMAT: DOCUMENTARY' TO TS-TITLE(WS-N-SUG)
122800            WHEN 'format:animation'
122900                 MOVE 'FORMAT: ANIMATION'   TO TS-TITLE(WS-N-SUG)
123000            WHEN OTHER
123100                 MOVE 'FORMAT: LIVE ACTION' TO TS-TITLE(WS-N-SUG)
123200        END-EVALUATE
123300        MOVE 0.88                  TO TS-CONF(WS-N-SUG)
123400        MOVE TG-COUNT(WS-K)        TO TS-COUNT(WS-N-SUG)
123500        MOVE 'GENRE-BASED FORMAT'  TO TS-REASON(WS-N-SUG)
123600        MOVE TG-CLAVE(WS-K)        TO TS-TAG(WS-N-SUG)
123700        PERFORM 2525-RFO-COPIAR-MIEMBRO
123800           THRU 2525-F-RFO-COPIAR-MIEMBRO
123900          VARYING WS-J FROM 1 BY 1
124000            UNTIL WS-J > TG-COUNT(WS-K)
124100               OR WS-J > 200
124200     END-IF.
124300
124400 2520-F-RFO-EMITIR.
124500     EXIT.
124600
124700 2525-RFO-COPIAR-MIEMBRO.
124800
124900     MOVE TG-MIEMBRO(WS-K WS-J)  TO TS-ITEM-ID(WS-N-SUG WS-J).
125000
125100 2525-F-RFO-COPIAR-MIEMBRO.
125200     EXIT.
125300
125400*----------------------------------------------------------------*
125500*             2 5 5 0 - R E G L A - D U R A C I O N                *
125600*----------------------------------------------------------------*
125700*  REGLA D: ETIQUETA DE DURACION. NUNCA EMITE length:unknown.     *
125800*----------------------------------------------------------------*
125900
126000 2550-REGLA-DURACION.
126100
126200     MOVE '2550-REGLA-DURACION'          TO WS-PARRAFO.
126300
126400     INITIALIZE WS-T-GRUPO.
126500     MOVE ZERO TO WS-N-GRUPOS.
126600
126700     PERFORM 2560-RD-CADA-ITEM
126800        THRU 2560-F-RD-CADA-ITEM
126900       VARYING WS-I FROM 1 BY 1
127000         UNTIL WS-I > WS-N-ITEMS.
127100
127200     PERFORM 2570-RD-EMITIR
127300        THRU 2570-F-RD-EMITIR
127400       VARYING WS-K FROM 1 BY 1
127500         UNTIL WS-K > WS-N-GRUPOS.
127600
127700 2550-F-REGLA-DURACION.
127800     EXIT.
127900
128000 2560-RD-CADA-ITEM.
128100
128200     MOVE SPACES TO WS-DURACION-TAG.
128300     PERFORM 4350-CLASIFICAR-DURACION
128400        THRU 4350-F-CLASIFICAR-DURACION.
128500
128600     IF WS-DURACION-TAG NOT = SPACES
128700        MOVE WS-DURACION-TAG   TO WS-EST-CANON
128800        PERFORM 4700-BUSCAR-GRUPO   THRU 4700-F-BUSCAR-GRUPO
128900        PERFORM 4750-AGREGAR-MIEMBRO THRU 4750-F-AGREGAR-MIEMBRO
129000     END-IF.
129100
129200 2560-F-RD-CADA-ITEM.
129300     EXIT.
129400
129500 2570-RD-EMITIR.
129600
129700     IF TG-COUNT(WS-K) >= CTL-MIN-GROUP-SIZE
129800        ADD 1 TO WS-N-SUG
129900        ADD 1 TO CNT-SUG-DURACION
130000        MOVE 'TAG'                 TO TS-TYPE(WS-N-SUG)
130100        EVALUATE TG-CLAVE(WS-K)
130200            WHEN 'length:short'
130300                 MOVE 'LENGTH: SHORT (<=75M)'
130400                                           TO TS-TITLE(WS-N-SUG)
130500            WHEN 'length:standard'
130600                 MOVE 'LENGTH: STANDARD (76-110M)'
130700                                           TO TS-TITLE(WS-N-SUG)
130800            WHEN 'length:long'
130900                 MOVE 'LENGTH: LONG (111-140M)'
131000                                           TO TS-TITLE(WS-N-SUG)
131100            WHEN OTHER
131200                 MOVE 'LENGTH: EPIC (>140M)'
131300                                           TO TS-TITLE(WS-N-SUG)
131400        END-EVALUATE
131500        MOVE 0.80                  TO TS-CONF(WS-N-SUG)
131600        MOVE TG-COUNT(WS-K)        TO TS-COUNT(WS-N-SUG)
131700        MOVE 'RUNTIME-BASED'       TO TS-REASON(WS-N-SUG)
131800        MOVE TG-CLAVE(WS-K)        TO TS-TAG(WS-N-SUG)
131900        PERFORM 2575-RD-COPIAR-MIEMBRO
132000           THRU 2575-F-RD-COPIAR-MIEMBRO
132100          VARYING WS-J FROM 1 BY 1
132200            UNTIL WS-J > TG-COUNT(WS-K)
132300               OR WS-J > 200
132400     END-IF.
132500
132600 2570-F-RD-EMITIR.
132700     EXIT.
132800
132900 2575-RD-COPIAR-MIEMBRO.
133000
133100     MOVE TG-MIEMBRO(WS-K WS-J)  TO TS-ITEM-ID(WS-N-SUG WS-J).
133200
133300 2575-F-RD-COPIAR-MIEMBRO.
133400     EXIT.
133500
133600*----------------------------------------------------------------*
133700*             2 6 0 0 - R E G L A - A U D I E N C I A             *
133800*----------------------------------------------------------------*
133900*  REGLA E: ETIQUETA DE AUDIENCIA SEGUN RATING OFICIAL. SR-0611.  *
134000*----------------------------------------------------------------*
134100
134200 2600-REGLA-AUDIENCIA.
134300
134400     MOVE '2600-REGLA-AUDIENCIA'         TO WS-PARRAFO.
134500
134600     INITIALIZE WS-T-GRUPO.
134700     MOVE ZERO TO WS-N-GRUPOS.
134800
134900     PERFORM 2610-RA-CADA-ITEM
135000        THRU 2610-F-RA-CADA-ITEM
135100       VARYING WS-I FROM 1 BY 1
135200         UNTIL WS-I > WS-N-ITEMS.
135300
135400     PERFORM 2620-RA-EMITIR
135500        THRU 2620-F-RA-EMITIR
135600       VARYING WS-K FROM 1 BY 1
135700         UNTIL WS-K > WS-N-GRUPOS.
135800
135900 2600-F-REGLA-AUDIENCIA.
136000     EXIT.
136100
136200 2610-RA-CADA-ITEM.
136300
136400     MOVE SPACES TO WS-AUDIENCIA-TAG.
136500     MOVE TI-RATING(WS-I) TO WS-RATING-U.
136600     INSPECT WS-RATING-U CONVERTING
136700             'abcdefghijklmnopqrstuvwxyz' TO
136800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
136900
137000     PERFORM 4400-CLASIFICAR-AUDIENCIA
137100        THRU 4400-F-CLASIFICAR-AUDIENCIA.
137200
137300     IF WS-AUDIENCIA-TAG NOT = SPACES
137400        MOVE WS-AUDIENCIA-TAG  TO WS-EST-CANON
137500        PERFORM 4700-BUSCAR-GRUPO   THRU 4700-F-BUSCAR-GRUPO
137600        PERFORM 4750-AGREGAR-MIEMBRO THRU 4750-F-AGREGAR-MIEMBRO
137700     END-IF.
137800
137900 2610-F-RA-CADA-ITEM.
138000     EXIT.
138100
138200 2620-RA-EMITIR.
138300
138400     IF TG-COUNT(WS-K) >= CTL-MIN-GROUP-SIZE
138500        ADD 1 TO WS-N-SUG
138600        ADD 1 TO CNT-SUG-AUDIENCIA
138700        MOVE 'TAG'                 TO TS-TYPE(WS-N-SUG)
138800        EVALUATE TG-CLAVE(WS-K)
138900            WHEN 'audience:kids'
139000                 MOVE 'AUDIENCE: KIDS'    TO TS-TITLE(WS-N-SUG)
139100                 MOVE 0.85                TO TS-CONF(WS-N-SUG)
139200            WHEN 'audience:family'
139300                 MOVE 'AUDIENCE: FAMILY'  TO TS-TITLE(WS-N-SUG)
139400                 MOVE 0.82                TO TS-CONF(WS-N-SUG)
139500            WHEN 'audience:teens'
139600                 MOVE 'AUDIENCE: TEENS'   TO TS-TITLE(WS-N-SUG)
139700                 MOVE 0.80                TO TS-CONF(WS-N-SUG)
139800            WHEN 'audience:adults'
139900                 MOVE 'AUDIENCE: ADULTS'  TO TS-TITLE(WS-N-SUG)
140000                 MOVE 0.88                TO TS-CONF(WS-N-SUG)
140100            WHEN OTHER
140200                 MOVE 'AUDIENCE: GENERAL' TO TS-TITLE(WS-N-SUG)
140300                 MOVE 0.70                TO TS-CONF(WS-N-SUG)
140400        END-EVALUATE
140500        MOVE TG-COUNT(WS-K)        TO TS-COUNT(WS-N-SUG)
140600        MOVE 'OFFICIAL RATING (+ GENRE INFERENCE IF MISSING)'
140700                                   TO TS-REASON(WS-N-SUG)
140800        MOVE TG-CLAVE(WS-K)        TO TS-TAG(WS-N-SUG)
140900        PERFORM 2625-RA-COPIAR-MIEMBRO
141000           THRU 2625-F-RA-COPIAR-MIEMBRO
141100          VARYING WS-J FROM 1 BY 1
141200            UNTIL WS-J > TG-COUNT(WS-K)
141300               OR WS-J > 200
141400     END-IF.
141500
141600 2620-F-RA-EMITIR.
141700     EXIT.
141800
141900 2625-RA-COPIAR-MIEMBRO.
142000
142100     MOVE TG-MIEMBRO(WS-K WS-J)  TO TS-ITEM-ID(WS-N-SUG WS-J).
142200
142300 2625-F-RA-COPIAR-MIEMBRO.
142400     EXIT.
142500
142600*----------------------------------------------------------------*
142700*               2 7 0 0 - R E G L A - C L I M A                  *
142800*----------------------------------------------------------------*
142900*  REGLA F: CLIMA/OCASION - LAS OCHO FILAS SON FIJAS (VER 1050);  *
143000*  SE ACUMULAN MIEMBROS POR FILA Y SE EMITE UNA SUGERENCIA POR    *
143100*  FILA CON MIEMBROS SUFICIENTES Y CONFIANZA PROMEDIO >= 0.62.    *
143200*  SR-0777.                                                       *
143300*----------------------------------------------------------------*
143400
143500 2700-REGLA-CLIMA.
143600
143700     MOVE '2700-REGLA-CLIMA'             TO WS-PARRAFO.
143800
143900     PERFORM 2710-RC-CADA-ITEM
144000        THRU 2710-F-RC-CADA-ITEM
144100       VARYING WS-I FROM 1 BY 1
144200         UNTIL WS-I > WS-N-ITEMS.
144300
144400     PERFORM 2720-RC-EMITIR
144500        THRU 2720-F-RC-EMITIR
144600       VARYING WS-M FROM 1 BY 1
144700         UNTIL WS-M > 8.
144800
144900 2700-F-REGLA-CLIMA.
145000     EXIT.
145100
145200 2710-RC-CADA-ITEM.
145300
145400     PERFORM 2715-RC-CADA-FILA
145500        THRU 2715-F-RC-CADA-FILA
145600       VARYING WS-M FROM 1 BY 1
145700         UNTIL WS-M > 8.
145800
145900 2710-F-RC-CADA-ITEM.
146000     EXIT.
146100
146200 2715-RC-CADA-FILA.
146300
146400     PERFORM 4800-EVALUAR-CLIMA THRU 4800-F-EVALUAR-CLIMA.
146500
146600     IF WS-SE-ENCONTRO
146700        ADD 1 TO WC-COUNT(WS-M)
146800        IF WC-COUNT(WS-M) <= 200
146900           MOVE TI-ID(WS-I) TO WC-MIEMBRO(WS-M WC-COUNT(WS-M))
147000        END-IF
147100     END-IF.
147200
147300 2715-F-RC-CADA-FILA.
147400     EXIT.
147500
147600 2720-RC-EMITIR.
147700
147800     IF WC-COUNT(WS-M) >= CTL-MIN-GROUP-SIZE
147900        AND WC-CONF-BASE(WS-M) >= 0.62
148000        ADD 1 TO WS-N-SUG
148100        ADD 1 TO CNT-SUG-CLIMA
148200        MOVE 'TAG'                 TO TS-TYPE(WS-N-SUG)
148300        MOVE WC-TITULO(WS-M)       TO TS-TITLE(WS-N-SUG)
148400        IF WC-CONF-BASE(WS-M) > 0.78
148500           MOVE 0.78               TO TS-CONF(WS-N-SUG)
148600        ELSE
148700           MOVE WC-CONF-BASE(WS-M) TO TS-CONF(WS-N-SUG)
148800        END-IF
148900        MOVE WC-COUNT(WS-M)        TO TS-COUNT(WS-N-SUG)
149000        MOVE WC-RAZON(WS-M)        TO TS-REASON(WS-N-SUG)
149100        MOVE WC-TAG(WS-M)          TO TS-TAG(WS-N-SUG)
149200        PERFORM 2725-RC-COPIAR-MIEMBRO
149300           THRU 2725-F-RC-COPIAR-MIEMBRO
149400          VARYING WS-J FROM 1 BY 1
149500            UNTIL WS-J > WC-COUNT(WS-M)
149600               OR WS-J > 200
149700     END-IF.
149800
149900 2720-F-RC-EMITIR.
150000     EXIT.
150100
150200 2725-RC-COPIAR-MIEMBRO.
150300
150400     MOVE WC-MIEMBRO(WS-M WS-J)  TO TS-ITEM-ID(WS-N-SUG WS-J).
150500
150600 2725-F-RC-COPIAR-MIEMBRO.
150700     EXIT.
150800
150900*----------------------------------------------------------------*
151000*                       3 0 0 0 - F I N                          *
151100*----------------------------------------------------------------*
151200
151300 3000-FIN.
151400
151500     MOVE '3000-FIN'                     TO WS-PARRAFO.
151600
151700     PERFORM 3100-ORDENAR-SUGERENCIAS
151800        THRU 3100-F-ORDENAR-SUGERENCIAS.
151900
152000     PERFORM 3150-ASIGNAR-IDS-Y-GRABAR
152100        THRU 3150-F-ASIGNAR-IDS-Y-GRABAR.
152200
152300     PERFORM 3200-CERRAR-ARCHIVOS
152400        THRU 3200-F-CERRAR-ARCHIVOS.
152500
152600     PERFORM 3400-MOSTRAR-TOTALES
152700        THRU 3400-F-MOSTRAR-TOTALES.
152800
152900 3000-F-FIN.
153000     EXIT.
153100
153200*----------------------------------------------------------------*
153300*        3 1 0 0 - O R D E N A R - S U G E R E N C I A S         *
153400*----------------------------------------------------------------*
153500*  ORDEN POR CONFIANZA DESCENDENTE Y, A IGUALDAD, POR CANTIDAD DE *
153600*  MIEMBROS DESCENDENTE (SR-1015). BURBUJA POR INTERCAMBIO, SIN   *
153700*  VERBO SORT, COMO EL RESTO DE LOS PROGRAMAS DE LA INSTALACION.  *
153800*----------------------------------------------------------------*
153900
154000 3100-ORDENAR-SUGERENCIAS.
154100
154200     MOVE '3100-ORDENAR-SUGERENCIAS'     TO WS-PARRAFO.
154300
154400     SET WS-HUBO-SWAP TO TRUE.
154500
154600     PERFORM 3110-OS-PASADA
154700        THRU 3110-F-OS-PASADA
154800       UNTIL WS-NO-HUBO-SWAP.
154900
155000 3100-F-ORDENAR-SUGERENCIAS.
155100     EXIT.
155200
155300 3110-OS-PASADA.
155400
155500     SET WS-NO-HUBO-SWAP TO TRUE.
155600
155700     PERFORM 3120-OS-COMPARAR
155800        THRU 3120-F-OS-COMPARAR
155900       VARYING WS-I FROM 1 BY 1
156000         UNTIL WS-I > WS-N-SUG - 1.
156100
156200 3110-F-OS-PASADA.
156300     EXIT.
156400
156500 3120-OS-COMPARAR.
156600
156700     IF TS-CONF(WS-I) < TS-CONF(WS-I + 1)
156800        OR (TS-CONF(WS-I) = TS-CONF(WS-I + 1)
156900            AND TS-COUNT(WS-I) < TS-COUNT(WS-I + 1))
157000        MOVE WS-T-SUG-FILA(WS-I)     TO WS-T-SUG-TMP
157100        MOVE WS-T-SUG-FILA(WS-I + 1) TO WS-T-SUG-FILA(WS-I)
157200        MOVE WS-T-SUG-TMP            TO WS-T-SUG-FILA(WS-I + 1)
157300        SET WS-HUBO-SWAP TO TRUE
157400     END-IF.
157500
157600 3120-F-OS-COMPARAR.
157700     EXIT.
157800
157900*----------------------------------------------------------------*
158000*     3 1 5 0 - A S I G N A R - I D S - Y - G R A B A R          *
158100*----------------------------------------------------------------*
158200
158300 3150-ASIGNAR-IDS-Y-GRABAR.
158400
158500     MOVE '3150-ASIGNAR-IDS-Y-GRABAR'    TO WS-PARRAFO.
158600
158700     PERFORM 3160-AIG-CADA-SUGERENCIA
158800        THRU 3160-F-AIG-CADA-SUGERENCIA
158900       VARYING WS-I FROM 1 BY 1
159000         UNTIL WS-I > WS-N-SUG.
159100
159200 3150-F-ASIGNAR-IDS-Y-GRABAR.
159300     EXIT.
159400
159500 3160-AIG-CADA-SUGERENCIA.
159600
159700     INITIALIZE WS-REG-SUG.
159800     ADD 1 TO CNT-SUG-GRABADOS.
159900     MOVE CNT-SUG-GRABADOS       TO SUG-ID.
160000     MOVE TS-TYPE(WS-I)          TO SUG-TYPE.
160100     MOVE TS-TITLE(WS-I)         TO SUG-TITLE.
160200     MOVE TS-CONF(WS-I)          TO SUG-CONFIDENCE.
160300     MOVE TS-COUNT(WS-I)         TO SUG-ITEM-COUNT.
160400     MOVE TS-REASON(WS-I)        TO SUG-REASON.
160500     MOVE TS-TAG(WS-I)           TO SUG-TAG.
160600     MOVE CTL-TIMESTAMP          TO SUG-CREATED-AT.
160700     MOVE 0                      TO SUG-APPLIED.
160800     MOVE SPACES                 TO SUG-APPLIED-COLL-ID.
160900
161000     PERFORM 3165-AIG-COPIAR-MIEMBRO
161100        THRU 3165-F-AIG-COPIAR-MIEMBRO
161200       VARYING WS-J FROM 1 BY 1
161300         UNTIL WS-J > TS-COUNT(WS-I)
161400            OR WS-J > 200.
161500
161600     WRITE REG-SUGGEST FROM WS-REG-SUG.
161700
161800     IF NOT FS-SUGGEST-OK
161900        MOVE CT-WRITE TO AUX-ERR-ACCION
162000        MOVE CT-SUGGEST TO AUX-ERR-NOMBRE
162100        MOVE FS-SUGGEST TO AUX-ERR-STATUS
162200        MOVE WS-PARRAFO TO AUX-ERR-MENSAJE
162300        MOVE 10 TO W-N-ERROR
162400        PERFORM 9000-SALIDA-ERRORES THRU 9000-F-SALIDA-ERRORES
162500     END-IF.
162600
162700 3160-F-AIG-CADA-SUGERENCIA.
162800     EXIT.
162900
163000 3165-AIG-COPIAR-MIEMBRO.
163100
163200     MOVE TS-ITEM-ID(WS-I WS-J) TO SUG-ITEM-ID(WS-J).
163300
163400 3165-F-AIG-COPIAR-MIEMBRO.
163500     EXIT.
163600
163700*----------------------------------------------------------------*
163800*          3 2 0 0 - C E R R A R - A R C H I V O S               *
163900*----------------------------------------------------------------*
164000
164100 3200-CERRAR-ARCHIVOS.
164200
164300     MOVE '3200-CERRAR-ARCHIVOS'         TO WS-PARRAFO.
164400
164500     CLOSE ITEMS FRANRULES STUDALLOW CTLPARM SUGGEST.
164600
164700 3200-F-CERRAR-ARCHIVOS.
164800     EXIT.
164900
165000*----------------------------------------------------------------*
165100*          3 4 0 0 - M O S T R A R - T O T A L E S               *
165200*----------------------------------------------------------------*
165300
165400 3400-MOSTRAR-TOTALES.
165500
165600     MOVE '3400-MOSTRAR-TOTALES'         TO WS-PARRAFO.
165700
165800     DISPLAY '****************************************' UPON CONSOLE.
165900     DISPLAY '*   SUGSCAN - RESUMEN DE LA CORRIDA     *' UPON CONSOLE.
166000     DISPLAY '****************************************' UPON CONSOLE.
166100     MOVE CNT-ITEMS-LEIDOS TO WS-MASCARA.
166200     DISPLAY 'PELICULAS LEIDAS .......... ' WS-MASCARA UPON CONSOLE.
166300     MOVE CNT-SUG-FRANQUICIA TO WS-MASCARA.
166400     DISPLAY 'SUGERENCIAS FRANQUICIA .... ' WS-MASCARA UPON CONSOLE.
166500     MOVE CNT-SUG-ESTUDIO TO WS-MASCARA.
166600     DISPLAY 'SUGERENCIAS ESTUDIO ....... ' WS-MASCARA UPON CONSOLE.
166700     MOVE CNT-SUG-FORMATO TO WS-MASCARA.
166800     DISPLAY 'SUGERENCIAS FORMATO ....... ' WS-MASCARA UPON CONSOLE.
166900     MOVE CNT-SUG-DURACION TO WS-MASCARA.
167000     DISPLAY 'SUGERENCIAS DURACION ...... ' WS-MASCARA UPON CONSOLE.
167100     MOVE CNT-SUG-AUDIENCIA TO WS-MASCARA.
167200     DISPLAY 'SUGERENCIAS AUDIENCIA ..... ' WS-MASCARA UPON CONSOLE.
167300     MOVE CNT-SUG-CLIMA TO WS-MASCARA.
167400     DISPLAY 'SUGERENCIAS CLIMA/OCASION . ' WS-MASCARA UPON CONSOLE.
167500     MOVE CNT-SUG-GRABADOS TO WS-MASCARA.
167600     DISPLAY 'TOTAL SUGERENCIAS GRABADAS  ' WS-MASCARA UPON CONSOLE.
167700     DISPLAY '****************************************' UPON CONSOLE.
167800
167900     MOVE CNT-ITEMS-LEIDOS TO WS-LOG-ITEMS.
168000     MOVE CNT-SUG-GRABADOS TO WS-LOG-SUG.
168100     STRING 'SCAN COMPLETE: ' DELIMITED BY SIZE
168200            WS-LOG-ITEMS      DELIMITED BY SIZE
168300            ' ITEMS, '        DELIMITED BY SIZE
168400            WS-LOG-SUG        DELIMITED BY SIZE
168500            ' SUGGESTIONS'    DELIMITED BY SIZE
168600                          INTO WS-LOG-LINEA.
168700     DISPLAY WS-LOG-LINEA UPON CONSOLE.
168800
168900 3400-F-MOSTRAR-TOTALES.
169000     EXIT.
169100
169200*----------------------------------------------------------------*
169300*      4 2 0 0 - N O R M A L I Z A R - T I T U L O                *
169400*----------------------------------------------------------------*
169500*  ENTRADA: WS-CL-CADENA. SALIDA: WS-TITULO-NORM. MINUSCULAS,    *
169600*  RECORTADO, ESPACIOS COLAPSADOS, SOLO LETRA/DIGITO/GUION BAJO/ *
169700*  ESPACIO/DOS PUNTOS.                                            *
169800*----------------------------------------------------------------*
169900
170000 4200-NORMALIZAR-TITULO.
170100
170200     MOVE WS-CL-CADENA TO WS-MIN-CADENA.
170300     INSPECT WS-MIN-CADENA CONVERTING
170400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
170500             'abcdefghijklmnopqrstuvwxyz'.
170600     MOVE WS-MIN-CADENA TO WS-TITULO-TMP.
170700     MOVE SPACES TO WS-TITULO-NORM.
170800     MOVE 0 TO WS-POS-ESCRITURA.
170900     SET WS-ULT-BLANCO-SI TO TRUE.
171000
171100     PERFORM 4210-NT-FILTRAR-CARACTER
171200        THRU 4210-F-NT-FILTRAR-CARACTER
171300       VARYING WS-CL-POS FROM 1 BY 1
171400         UNTIL WS-CL-POS > 60.
171500
171600     IF WS-POS-ESCRITURA > 0
171700        IF WS-TITULO-CHARS(WS-POS-ESCRITURA) = SPACE
171800           SUBTRACT 1 FROM WS-POS-ESCRITURA
171900        END-IF
172000     END-IF.
172100
172200 4200-F-NORMALIZAR-TITULO.
172300     EXIT.
172400
172500 4210-NT-FILTRAR-CARACTER.
172600
172700     EVALUATE TRUE
172800         WHEN WS-TITULO-TMP-CHARS(WS-CL-POS) IS MINUSCULAS
172900           OR WS-TITULO-TMP-CHARS(WS-CL-POS) IS DIGITOS
173000           OR WS-TITULO-TMP-CHARS(WS-CL-POS) = '_'
173100           OR WS-TITULO-TMP-CHARS(WS-CL-POS) = ':'
173200              ADD 1 TO WS-POS-ESCRITURA
173300              MOVE WS-TITULO-TMP-CHARS(WS-CL-POS)
173400                               TO WS-TITULO-CHARS(WS-POS-ESCRITURA)
173500              SET WS-ULT-BLANCO-NO TO TRUE
173600         WHEN WS-TITULO-TMP-CHARS(WS-CL-POS) = SPACE
173700              IF WS-ULT-BLANCO-NO AND WS-POS-ESCRITURA > 0
173800                 ADD 1 TO WS-POS-ESCRITURA
173900                 MOVE SPACE TO WS-TITULO-CHARS(WS-POS-ESCRITURA)
174000              END-IF
174100              SET WS-ULT-BLANCO-SI TO TRUE
174200         WHEN OTHER
174300              CONTINUE
174400     END-EVALUATE.
174500
174600 4210-F-NT-FILTRAR-CARACTER.
174700     EXIT.
174800
174900*----------------------------------------------------------------*
175000*            4 2 2 0 - T I T U L O - B A S E                     *
175100*----------------------------------------------------------------*
175200*  ENTRADA: WS-TITULO-NORM. SALIDA: WS-TITULO-CORE (TRUNCADO EN  *
175300*  LOS PRIMEROS DOS PUNTOS, EXCLUSIVO).                          *
175400*----------------------------------------------------------------*
175500
175600 4220-TITULO-BASE.
175700
175800     MOVE WS-TITULO-NORM TO WS-CL-CADENA.
175900     PERFORM 8500-CALCULAR-LARGO THRU 8500-F-CALCULAR-LARGO.
176000
176100     MOVE 0 TO WS-TOK-START.
176200     PERFORM 4225-TB-BUSCAR-DOSPUNTOS
176300        THRU 4225-F-TB-BUSCAR-DOSPUNTOS
176400       VARYING WS-SCAN-POS FROM 1 BY 1
176500         UNTIL WS-SCAN-POS > WS-CL-LARGO
176600            OR WS-TOK-START > 0.
176700
176800     MOVE SPACES TO WS-TITULO-CORE.
176900     IF WS-TOK-START > 1
177000        MOVE WS-TITULO-NORM(1:WS-TOK-START - 1) TO WS-TITULO-CORE
177100     END-IF.
177200     IF WS-TOK-START = 0 AND WS-CL-LARGO > 0
177300        MOVE WS-TITULO-NORM(1:WS-CL-LARGO) TO WS-TITULO-CORE
177400     END-IF.
177500
177600 4220-F-TITULO-BASE.
177700     EXIT.
177800
177900 4225-TB-BUSCAR-DOSPUNTOS.
178000
178100     IF WS-CL-CHARS(WS-SCAN-POS) = ':'
178200        MOVE WS-SCAN-POS TO WS-TOK-START
178300     END-IF.
178400
178500 4225-F-TB-BUSCAR-DOSPUNTOS.
178600     EXIT.
178700
178800*----------------------------------------------------------------*
178900*          4 2 4 0 - Q U I T A R - S E C U E L A                 *
179000*----------------------------------------------------------------*
179100*  ENTRADA: WS-TITULO-CORE. SALIDA: WS-BASE-KEY.                 *
179200*----------------------------------------------------------------*
179300
179400 4240-QUITAR-SECUELA.
179500
179600     MOVE WS-TITULO-CORE TO WS-CL-CADENA.
179700     PERFORM 8700-TOKEN-FINAL THRU 8700-F-TOKEN-FINAL.
179800     MOVE WS-TOKEN-1        TO WS-TOKEN-TEST.
179900     MOVE WS-TOK-START      TO WS-TOK2-START.
180000     PERFORM 8750-ES-TODO-DIGITOS THRU 8750-F-ES-TODO-DIGITOS.
180100
180200     MOVE WS-TITULO-CORE TO WS-BASE-KEY.
180300
180400     IF WS-TOK2-START > 1
180500        MOVE WS-CL-CADENA(1:WS-TOK2-START - 1) TO WS-CL-CADENA
180600        PERFORM 8500-CALCULAR-LARGO THRU 8500-F-CALCULAR-LARGO
180700        PERFORM 8700-TOKEN-FINAL THRU 8700-F-TOKEN-FINAL
180800        IF WS-TOKEN-1 = 'part'
180900           AND WS-TODO-DIGITOS
181000           MOVE WS-TITULO-CORE TO WS-CL-CADENA
181100           IF WS-TOK-START > 1
181200              MOVE WS-CL-CADENA(1:WS-TOK-START - 1)
181300                                        TO WS-BASE-KEY
181400           END-IF
181500        END-IF
181600     END-IF.
181700
181800     IF WS-BASE-KEY = WS-TITULO-CORE
181900        IF NOT WS-TODO-DIGITOS
182000           PERFORM 4245-QS-ES-ROMANO THRU 4245-F-QS-ES-ROMANO
182100        END-IF
182200        IF WS-TODO-DIGITOS AND WS-TOK2-START > 1
182300           MOVE WS-TITULO-CORE(1:WS-TOK2-START - 1)
182400                                     TO WS-BASE-KEY
182500        END-IF
182600     END-IF.
182700
182800 4240-F-QUITAR-SECUELA.
182900     EXIT.
183000
183100 4245-QS-ES-ROMANO.
183200
183300     EVALUATE WS-TOKEN-TEST
183400         WHEN 'i'    WHEN 'ii'   WHEN 'iii' WHEN 'iv'
183500         WHEN 'v'    WHEN 'vi'   WHEN 'vii' WHEN 'viii'
183600         WHEN 'ix'   WHEN 'x'
183700              SET WS-TODO-DIGITOS TO TRUE
183800         WHEN OTHER
183900              SET WS-NO-TODO-DIGITOS TO TRUE
184000     END-EVALUATE.
184100
184200 4245-F-QS-ES-ROMANO.
184300     EXIT.
184400
184500*----------------------------------------------------------------*
184600*     4 2 6 0 - T I E N E - M A R C A - S E C U E L A            *
184700*----------------------------------------------------------------*
184800*  ENTRADA: WS-TITULO-CORE. SALIDA: WS-TIENE-SECUELA (88).       *
184900*----------------------------------------------------------------*
185000
185100 4260-TIENE-MARCA-SECUELA.
185200
185300     SET WS-SECUELA-NO TO TRUE.
185400
185500     MOVE WS-TITULO-CORE TO WS-CL-CADENA.
185600     PERFORM 8700-TOKEN-FINAL THRU 8700-F-TOKEN-FINAL.
185700     MOVE WS-TOKEN-1     TO WS-TOKEN-TEST.
185800     MOVE WS-TOK-START   TO WS-TOK2-START.
185900     PERFORM 8750-ES-TODO-DIGITOS THRU 8750-F-ES-TODO-DIGITOS.
186000
186100     IF WS-TODO-DIGITOS
186200        SET WS-SECUELA-SI TO TRUE
186300     ELSE
186400        PERFORM 4245-QS-ES-ROMANO THRU 4245-F-QS-ES-ROMANO
186500        IF WS-TODO-DIGITOS
186600           SET WS-SECUELA-SI TO TRUE
186700        END-IF
186800     END-IF.
186900
187000     IF WS-SECUELA-NO AND WS-TOK2-START > 1
187100        MOVE WS-CL-CADENA(1:WS-TOK2-START - 1) TO WS-CL-CADENA
187200        PERFORM 8500-CALCULAR-LARGO THRU 8500-F-CALCULAR-LARGO
187300        PERFORM 8700-TOKEN-FINAL THRU 8700-F-TOKEN-FINAL
187400        IF WS-TOKEN-1 = 'part'
187500           MOVE WS-TITULO-CORE TO WS-CL-CADENA
187600           MOVE WS-TOKEN-TEST TO WS-TOKEN-TEST
187700           SET WS-SECUELA-SI TO TRUE
187800        END-IF
187900     END-IF.
188000
188100 4260-F-TIENE-MARCA-SECUELA.
188200     EXIT.
188300
188400*----------------------------------------------------------------*
188500*  4 2 7 0 - C O N V E R T I R - T I T L E - C A S E              *
188600*----------------------------------------------------------------*
188700*  ENTRADA/SALIDA: WS-CL-CADENA. PRIMERA LETRA DE CADA PALABRA   *
188800*  EN MAYUSCULA, EL RESTO SIN CAMBIOS.                            *
188900*----------------------------------------------------------------*
189000
189100 4270-CONVERTIR-TITLE-CASE.
189200
189300     SET WS-ULT-BLANCO-SI TO TRUE.
189400
189500     PERFORM 4275-TC-CADA-CARACTER
189600        THRU 4275-F-TC-CADA-CARACTER
189700       VARYING WS-TC-IDX FROM 1 BY 1
189800         UNTIL WS-TC-IDX > 60.
189900
190000 4270-F-CONVERTIR-TITLE-CASE.
190100     EXIT.
190200
190300 4275-TC-CADA-CARACTER.
190400
190500     IF WS-CL-CHARS(WS-TC-IDX) = SPACE
190600        SET WS-ULT-BLANCO-SI TO TRUE
190700     ELSE
190800        IF WS-ULT-BLANCO-SI
190900           INSPECT WS-CL-CHARS(WS-TC-IDX) CONVERTING
191000                   'abcdefghijklmnopqrstuvwxyz' TO
191100                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
191200        END-IF
191300        SET WS-ULT-BLANCO-NO TO TRUE
191400     END-IF.
191500
191600 4275-F-TC-CADA-CARACTER.
191700     EXIT.
191800
191900*----------------------------------------------------------------*
192000*      4 3 0 0 - C L A S I F I C A R - F O R M A T O              *
192100*----------------------------------------------------------------*
192200*  USA EL ITEM ACTUAL (WS-I). SALIDA: WS-FORMATO-TAG.            *
192300*----------------------------------------------------------------*
192400
192500 4300-CLASIFICAR-FORMATO.
192600
192700     SET WS-NO-SE-ENCONTRO TO TRUE.
192800     MOVE 'documentary' TO WS-NEEDLE.
192900     PERFORM 4310-CF-BUSCAR-GENERO
193000        THRU 4310-F-CF-BUSCAR-GENERO
193100       VARYING WS-J FROM 1 BY 1
193200         UNTIL WS-J > TI-GENRE-COUNT(WS-I)
193300            OR WS-SE-ENCONTRO.
193400
193500     IF WS-SE-ENCONTRO
193600        MOVE 'format:documentary' TO WS-FORMATO-TAG
193700     ELSE
193800        SET WS-NO-SE-ENCONTRO TO TRUE
193900        MOVE 'animation' TO WS-NEEDLE
194000        PERFORM 4310-CF-BUSCAR-GENERO
194100           THRU 4310-F-CF-BUSCAR-GENERO
194200          VARYING WS-J FROM 1 BY 1
194300            UNTIL WS-J > TI-GENRE-COUNT(WS-I)
194400               OR WS-SE-ENCONTRO
194500        IF WS-SE-ENCONTRO
194600           MOVE 'format:animation' TO WS-FORMATO-TAG
194700        ELSE
194800           MOVE 'format:live_action' TO WS-FORMATO-TAG
194900        END-IF
195000     END-IF.
195100
195200 4300-F-CLASIFICAR-FORMATO.
195300     EXIT.
195400
195500 4310-CF-BUSCAR-GENERO.
195600
195700     MOVE TI-GENRE(WS-I WS-J) TO WS-GEN-LOWER.
195800     PERFORM 4620-MINUSCULAS-GEN THRU 4620-F-MINUSCULAS-GEN.
195900     IF WS-GEN-LOWER = WS-NEEDLE
196000        SET WS-SE-ENCONTRO TO TRUE
196100     END-IF.
196200
196300 4310-F-CF-BUSCAR-GENERO.
196400     EXIT.
196500
196600*----------------------------------------------------------------*
196700*     4 3 5 0 - C L A S I F I C A R - D U R A C I O N              *
196800*----------------------------------------------------------------*
196900*  USA EL ITEM ACTUAL (WS-I). SALIDA: WS-DURACION-TAG.           *
197000*----------------------------------------------------------------*
197100
197200 4350-CLASIFICAR-DURACION.
197300
197400     EVALUATE TRUE
197500         WHEN TI-RUNTIME(WS-I) = 0
197600              MOVE SPACES TO WS-DURACION-TAG
197700         WHEN TI-RUNTIME(WS-I) <= 75
197800              MOVE 'length:short'    TO WS-DURACION-TAG
197900         WHEN TI-RUNTIME(WS-I) <= 110
198000              MOVE 'length:standard' TO WS-DURACION-TAG
198100         WHEN TI-RUNTIME(WS-I) <= 140
198200              MOVE 'length:long'     TO WS-DURACION-TAG
198300         WHEN OTHER
198400              MOVE 'length:epic'     TO WS-DURACION-TAG
198500     END-EVALUATE.
198600
198700 4350-F-CLASIFICAR-DURACION.
198800     EXIT.
198900
199000*----------------------------------------------------------------*
199100*   4 4 0 0 - C L A S I F I C A R - A U D I E N C I A             *
199200*----------------------------------------------------------------*
199300*  USA EL ITEM ACTUAL (WS-I) Y WS-RATING-U. SALIDA:              *
199400*  WS-AUDIENCIA-TAG.                                              *
199500*----------------------------------------------------------------*
199600
199700 4400-CLASIFICAR-AUDIENCIA.
199800
199900     EVALUATE TRUE
200000         WHEN WS-RATING-U = 'R' OR 'NC-17' OR 'TV-MA'
200100              MOVE 'audience:adults' TO WS-AUDIENCIA-TAG
200200         WHEN WS-RATING-U = 'G' OR 'TV-Y' OR 'TV-Y7' OR 'TV-G'
200300              MOVE 'audience:kids'   TO WS-AUDIENCIA-TAG
200400         WHEN WS-RATING-U = 'PG'
200500              SET WS-NO-SE-ENCONTRO TO TRUE
200600              MOVE 'horror' TO WS-NEEDLE
200700              PERFORM 4410-CA-BUSCAR-GENERO
200800                 THRU 4410-F-CA-BUSCAR-GENERO
200900                VARYING WS-J FROM 1 BY 1
201000                  UNTIL WS-J > TI-GENRE-COUNT(WS-I)
201100                     OR WS-SE-ENCONTRO
201200              IF WS-NO-SE-ENCONTRO
201300                 MOVE 'thriller' TO WS-NEEDLE
201400                 PERFORM 4410-CA-BUSCAR-GENERO
201500                    THRU 4410-F-CA-BUSCAR-GENERO
201600                   VARYING WS-J FROM 1 BY 1
201700                     UNTIL WS-J > TI-GENRE-COUNT(WS-I)
201800                        OR WS-SE-ENCONTRO
201900              END-IF
202000              IF WS-SE-ENCONTRO
202100                 MOVE 'audience:teens'  TO WS-AUDIENCIA-TAG
202200              ELSE
202300                 MOVE 'audience:family' TO WS-AUDIENCIA-TAG
202400              END-IF
202500         WHEN WS-RATING-U = 'PG-13'
202600              MOVE 'audience:teens' TO WS-AUDIENCIA-TAG
202700         WHEN OTHER
202800              SET WS-NO-SE-ENCONTRO TO TRUE
202900              MOVE 'animation' TO WS-NEEDLE
203000              PERFORM 4410-CA-BUSCAR-GENERO
203100                 THRU 4410-F-CA-BUSCAR-GENERO
203200                VARYING WS-J FROM 1 BY 1
203300                  UNTIL WS-J > TI-GENRE-COUNT(WS-I)
203400                     OR WS-SE-ENCONTRO
203500              IF WS-NO-SE-ENCONTRO
203600                 MOVE 'family' TO WS-NEEDLE
203700                 PERFORM 4410-CA-BUSCAR-GENERO
203800                    THRU 4410-F-CA-BUSCAR-GENERO
203900                   VARYING WS-J FROM 1 BY 1
204000                     UNTIL WS-J > TI-GENRE-COUNT(WS-I)
204100                        OR WS-SE-ENCONTRO
204200              END-IF
204300              IF WS-SE-ENCONTRO
204400                 MOVE 'audience:family'  TO WS-AUDIENCIA-TAG
204500              ELSE
204600                 MOVE 'audience:general' TO WS-AUDIENCIA-TAG
204700              END-IF
204800     END-EVALUATE.
204900
205000 4400-F-CLASIFICAR-AUDIENCIA.
205100     EXIT.
205200
205300 4410-CA-BUSCAR-GENERO.
205400
205500     MOVE TI-GENRE(WS-I WS-J) TO WS-GEN-LOWER.
205600     PERFORM 4620-MINUSCULAS-GEN THRU 4620-F-MINUSCULAS-GEN.
205700     IF WS-GEN-LOWER = WS-NEEDLE
205800        SET WS-SE-ENCONTRO TO TRUE
205900     END-IF.
206000
206100 4410-F-CA-BUSCAR-GENERO.
206200     EXIT.
206300
206400*----------------------------------------------------------------*
206500*          4 6 0 0 - M I N U S C U L A S                          *
206600*----------------------------------------------------------------*
206700*  CONVIERTE WS-NEEDLE A MINUSCULAS (COMPARACION SIN DISTINCION   *
206800*  DE MAYUSCULA/MINUSCULA).                                       *
206900*----------------------------------------------------------------*
207000
207100 4600-MINUSCULAS.
207200
207300     INSPECT WS-NEEDLE CONVERTING
207400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
207500             'abcdefghijklmnopqrstuvwxyz'.
207600
207700 4600-F-MINUSCULAS.
207800     EXIT.
207900
208000*----------------------------------------------------------------*
208100*        4 6 1 0 - M I N U S C U L A S - V A R                    *
208200*----------------------------------------------------------------*
208300*  CONVIERTE WS-EST-LOWER A MINUSCULAS.                           *
208400*----------------------------------------------------------------*
208500
208600 4610-MINUSCULAS-VAR.
208700
208800     INSPECT WS-EST-LOWER CONVERTING
208900             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
209000             'abcdefghijklmnopqrstuvwxyz'.
209100
209200 4610-F-MINUSCULAS-VAR.
209300     EXIT.
209400
209500*----------------------------------------------------------------*
209600*        4 6 2 0 - M I N U S C U L A S - G E N                    *
209700*----------------------------------------------------------------*
209800*  CONVIERTE WS-GEN-LOWER A MINUSCULAS Y RECORTA A 20.            *
209900*----------------------------------------------------------------*
210000
210100 4620-MINUSCULAS-GEN.
210200
210300     INSPECT WS-GEN-LOWER CONVERTING
210400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
210500             'abcdefghijklmnopqrstuvwxyz'.
210600
210700 4620-F-MINUSCULAS-GEN.
210800     EXIT.
210900
211000*----------------------------------------------------------------*
211100*          4 7 0 0 - B U S C A R - G R U P O                     *
211200*----------------------------------------------------------------*
211300*  BUSCA WS-EST-CANON EN WS-T-GRUPO; SI NO EXISTE, LO CREA.       *
211400*  DEJA EL INDICE EN WS-IDX-GRUPO.                                *
211500*----------------------------------------------------------------*
211600
211700 4700-BUSCAR-GRUPO.
211800
211900     SET WS-NO-SE-ENCONTRO TO TRUE.
212000     MOVE 0 TO WS-IDX-GRUPO.
212100
212200     PERFORM 4710-BG-BUSCAR
212300        THRU 4710-F-BG-BUSCAR
212400       VARYING WS-IDX-GRUPO FROM 1 BY 1
212500         UNTIL WS-IDX-GRUPO > WS-N-GRUPOS
212600            OR WS-SE-ENCONTRO.
212700
212800     IF WS-SE-ENCONTRO
212900        SUBTRACT 1 FROM WS-IDX-GRUPO
213000     ELSE
213100        ADD 1 TO WS-N-GRUPOS
213200        MOVE WS-N-GRUPOS TO WS-IDX-GRUPO
213300        MOVE WS-EST-CANON TO TG-CLAVE(WS-IDX-GRUPO)
213400     END-IF.
213500
213600 4700-F-BUSCAR-GRUPO.
213700     EXIT.
213800
213900 4710-BG-BUSCAR.
214000
214100     IF TG-CLAVE(WS-IDX-GRUPO) = WS-EST-CANON
214200        SET WS-SE-ENCONTRO TO TRUE
214300     END-IF.
214400
214500 4710-F-BG-BUSCAR.
214600     EXIT.
214700
214800*----------------------------------------------------------------*
214900*        4 7 5 0 - A G R E G A R - M I E M B R O                 *
215000*----------------------------------------------------------------*
215100*  AGREGA EL ITEM ACTUAL (WS-I) AL GRUPO WS-IDX-GRUPO, SI NO      *
215200*  ESTABA YA COMO MIEMBRO.                                        *
215300*----------------------------------------------------------------*
215400
215500 4750-AGREGAR-MIEMBRO.
215600
215700     MOVE 'N' TO WS-YA-MIEMBRO.
215800
215900     PERFORM 4760-AM-BUSCAR
216000        THRU 4760-F-AM-BUSCAR
216100       VARYING WS-MBR-IDX FROM 1 BY 1
216200         UNTIL WS-MBR-IDX > TG-COUNT(WS-IDX-GRUPO)
216300            OR WS-ES-MIEMBRO.
216400
216500     IF NOT WS-ES-MIEMBRO
216600        AND TG-COUNT(WS-IDX-GRUPO) < 200
216700        ADD 1 TO TG-COUNT(WS-IDX-GRUPO)
216800        MOVE TI-ID(WS-I)
216900             TO TG-MIEMBRO(WS-IDX-GRUPO TG-COUNT(WS-IDX-GRUPO))
217000     END-IF.
217100
217200 4750-F-AGREGAR-MIEMBRO.
217300     EXIT.
217400
217500 4760-AM-BUSCAR.
217600
217700     IF TG-MIEMBRO(WS-IDX-GRUPO WS-MBR-IDX) = TI-ID(WS-I)
217800        SET WS-ES-MIEMBRO TO TRUE
217900     END-IF.
218000
218100 4760-F-AM-BUSCAR.
218200     EXIT.
218300
218400*----------------------------------------------------------------*
218500*          4 8 0 0 - E V A L U A R - C L I M A                   *
218600*----------------------------------------------------------------*
218700*  PRUEBA EL ITEM ACTUAL (WS-I) CONTRA LA FILA WS-M DE CLIMA/     *
218800*  OCASION. DEJA EL RESULTADO EN WS-SI-ENCONTRO (88).             *
218900*  SR-0777 / SR-0902: EL AMORTIGUADOR DE SEGURIDAD DESCARTA LA    *
219000*  SEÑAL mood:cozy CUANDO EL RATING ES ADULTO.                    *
219100*----------------------------------------------------------------*
219200
219300 4800-EVALUAR-CLIMA.
219400
219500     SET WS-NO-SE-ENCONTRO TO TRUE.
219600
219700     STRING TI-OVERVIEW(WS-I) DELIMITED BY SIZE
219800            ' '               DELIMITED BY SIZE
219900            TI-TAGLINE(WS-I)  DELIMITED BY SIZE
220000            INTO WS-HAY-AREA
220100     END-STRING.
220200
220300     EVALUATE WS-M
220400         WHEN 1
220500              PERFORM 4810-EC-BUSCAR-LISTA
220600                 THRU 4810-F-EC-BUSCAR-LISTA
220700         WHEN 2
220800              PERFORM 4820-EC-BUSCAR-LISTA
220900                 THRU 4820-F-EC-BUSCAR-LISTA
221000         WHEN 3
221100              MOVE 'horror' TO WS-NEEDLE
221200              PERFORM 4650-GENERO-CONTIENE
221300                 THRU 4650-F-GENERO-CONTIENE
221400              IF WS-NO-SE-ENCONTRO
221500                 PERFORM 4830-EC-BUSCAR-LISTA
221600                    THRU 4830-F-EC-BUSCAR-LISTA
221700              END-IF
221800         WHEN 4
221900              MOVE 'comedy' TO WS-NEEDLE
222000              PERFORM 4650-GENERO-CONTIENE
222100                 THRU 4650-F-GENERO-CONTIENE
222200              IF WS-NO-SE-ENCONTRO
222300                 PERFORM 4840-EC-BUSCAR-LISTA
222400                    THRU 4840-F-EC-BUSCAR-LISTA
222500              END-IF
222600         WHEN 5
222700              MOVE 'action' TO WS-NEEDLE
222800              PERFORM 4650-GENERO-CONTIENE
222900                 THRU 4650-F-GENERO-CONTIENE
223000              IF WS-NO-SE-ENCONTRO
223100                 PERFORM 4850-EC-BUSCAR-LISTA
223200                    THRU 4850-F-EC-BUSCAR-LISTA
223300              END-IF
223400         WHEN 6
223500              MOVE TI-RATING(WS-I) TO WS-RATING-U
223600              INSPECT WS-RATING-U CONVERTING
223700                      'abcdefghijklmnopqrstuvwxyz' TO
223800                      'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
223900              IF WS-RATING-U NOT = 'R' AND WS-RATING-U NOT = 'TV-MA'
224000                 AND WS-RATING-U NOT = 'NC-17'
224100                 PERFORM 4860-EC-BUSCAR-LISTA
224200                    THRU 4860-F-EC-BUSCAR-LISTA
224300              END-IF
224400         WHEN 7
224500              PERFORM 4870-EC-BUSCAR-LISTA
224600                 THRU 4870-F-EC-BUSCAR-LISTA
224700         WHEN 8
224800              MOVE 'thriller' TO WS-NEEDLE
224900              PERFORM 4650-GENERO-CONTIENE
225000                 THRU 4650-F-GENERO-CONTIENE
225100              IF WS-NO-SE-ENCONTRO
225200                 MOVE 'crime' TO WS-NEEDLE
225300                 PERFORM 4650-GENERO-CONTIENE
225400                    THRU 4650-F-GENERO-CONTIENE
225500              END-IF
225600              IF WS-NO-SE-ENCONTRO
225700                 PERFORM 4880-EC-BUSCAR-LISTA
225800                    THRU 4880-F-EC-BUSCAR-LISTA
225900              END-IF
226000     END-EVALUATE.
226100
226200 4800-F-EVALUAR-CLIMA.
226300     EXIT.
226400
226500*  FILA 1 - NAVIDAD. LISTA COMPLETA SR-1058 (ANTES INCLUIA         *
226600*  HEARTWARMING, QUE ES DE LA FILA 6/COZY).                        *
226700 4810-EC-BUSCAR-LISTA.
226800     MOVE 'christmas' TO WS-NEEDLE.
226900     PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE.
227000     IF WS-NO-SE-ENCONTRO
227100        MOVE 'santa' TO WS-NEEDLE
227200        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
227300     END-IF.
227400     IF WS-NO-SE-ENCONTRO
227500        MOVE 'holiday' TO WS-NEEDLE
227600        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
227700     END-IF.
227800     IF WS-NO-SE-ENCONTRO
227900        MOVE 'xmas' TO WS-NEEDLE
228000        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
228100     END-IF.
228200     IF WS-NO-SE-ENCONTRO
228300        MOVE 'north pole' TO WS-NEEDLE
228400        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
228500     END-IF.
228600     IF WS-NO-SE-ENCONTRO
228700        MOVE 'reindeer' TO WS-NEEDLE
228800        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
228900     END-IF.
229000 4810-F-EC-BUSCAR-LISTA.
229100     EXIT.
229200
229300 4820-EC-BUSCAR-LISTA.
229400     MOVE 'halloween' TO WS-NEEDLE.
229500     PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE.
229600     IF WS-NO-SE-ENCONTRO
229700        MOVE 'pumpkin' TO WS-NEEDLE
229800        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
229900     END-IF.
230000     IF WS-NO-SE-ENCONTRO
230100        MOVE 'witch' TO WS-NEEDLE
230200        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
230300     END-IF.
230400     IF WS-NO-SE-ENCONTRO
230500        MOVE 'haunted' TO WS-NEEDLE
230600        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
230700     END-IF.
230800     IF WS-NO-SE-ENCONTRO
230900        MOVE 'ghost' TO WS-NEEDLE
231000        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
231100     END-IF.
231200     IF WS-NO-SE-ENCONTRO
231300        MOVE 'spooky' TO WS-NEEDLE
231400        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
231500     END-IF.
231600 4820-F-EC-BUSCAR-LISTA.
231700     EXIT.
231800
231900 4830-EC-BUSCAR-LISTA.
232000     MOVE 'terror' TO WS-NEEDLE.
232100     PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE.
232200     IF WS-NO-SE-ENCONTRO
232300        MOVE 'haunted' TO WS-NEEDLE
232400        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
232500     END-IF.
232600     IF WS-NO-SE-ENCONTRO
232700        MOVE 'killer' TO WS-NEEDLE
232800        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
232900     END-IF.
233000     IF WS-NO-SE-ENCONTRO
233100        MOVE 'slasher' TO WS-NEEDLE
233200        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
233300     END-IF.
233400     IF WS-NO-SE-ENCONTRO
233500        MOVE 'demon' TO WS-NEEDLE
233600        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
233700     END-IF.
233800 4830-F-EC-BUSCAR-LISTA.
233900     EXIT.
234000
234100 4840-EC-BUSCAR-LISTA.
234200     MOVE 'hilarious' TO WS-NEEDLE.
234300     PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE.
234400     IF WS-NO-SE-ENCONTRO
234500        MOVE 'funny' TO WS-NEEDLE
234600        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
234700     END-IF.
234800     IF WS-NO-SE-ENCONTRO
234900        MOVE 'comedian' TO WS-NEEDLE
235000        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
235100     END-IF.
235200     IF WS-NO-SE-ENCONTRO
235300        MOVE 'laugh' TO WS-NEEDLE
235400        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
235500     END-IF.
235600 4840-F-EC-BUSCAR-LISTA.
235700     EXIT.
235800
235900 4850-EC-BUSCAR-LISTA.
236000     MOVE 'explosive' TO WS-NEEDLE.
236100     PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE.
236200     IF WS-NO-SE-ENCONTRO
236300        MOVE 'assassin' TO WS-NEEDLE
236400        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
236500     END-IF.
236600     IF WS-NO-SE-ENCONTRO
236700        MOVE 'fight' TO WS-NEEDLE
236800        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
236900     END-IF.
237000     IF WS-NO-SE-ENCONTRO
237100        MOVE 'battle' TO WS-NEEDLE
237200        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
237300     END-IF.
237400     IF WS-NO-SE-ENCONTRO
237500        MOVE 'mission' TO WS-NEEDLE
237600        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
237700     END-IF.
237800 4850-F-EC-BUSCAR-LISTA.
237900     EXIT.
238000
238100*  FILA 6 - COZY. SE AGREGA HEARTWARMING SR-1058 (ANTES SOLO       *
238200*  ESTABA EN LA FILA 1/NAVIDAD).                                   *
238300 4860-EC-BUSCAR-LISTA.
238400     MOVE 'heartwarming' TO WS-NEEDLE.
238500     PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE.
238600     IF WS-NO-SE-ENCONTRO
238700        MOVE 'friendship' TO WS-NEEDLE
238800        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
238900     END-IF.
239000     IF WS-NO-SE-ENCONTRO
239100        MOVE 'gentle' TO WS-NEEDLE
239200        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
239300     END-IF.
239400     IF WS-NO-SE-ENCONTRO
239500        MOVE 'cozy' TO WS-NEEDLE
239600        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
239700     END-IF.
239800     IF WS-NO-SE-ENCONTRO
239900        MOVE 'wholesome' TO WS-NEEDLE
240000        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
240100     END-IF.
240200     IF WS-NO-SE-ENCONTRO
240300        MOVE 'feel-good' TO WS-NEEDLE
240400        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
240500     END-IF.
240600     IF WS-NO-SE-ENCONTRO
240700        MOVE 'feel good' TO WS-NEEDLE
240800        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
240900     END-IF.
241000 4860-F-EC-BUSCAR-LISTA.
241100     EXIT.
241200
241300 4870-EC-BUSCAR-LISTA.
241400     MOVE 'tearjerker' TO WS-NEEDLE.
241500     PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE.
241600     IF WS-NO-SE-ENCONTRO
241700        MOVE 'grief' TO WS-NEEDLE
241800        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
241900     END-IF.
242000     IF WS-NO-SE-ENCONTRO
242100        MOVE 'loss' TO WS-NEEDLE
242200        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
242300     END-IF.
242400     IF WS-NO-SE-ENCONTRO
242500        MOVE 'tragic' TO WS-NEEDLE
242600        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
242700     END-IF.
242800     IF WS-NO-SE-ENCONTRO
242900        MOVE 'emotional' TO WS-NEEDLE
243000        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
243100     END-IF.
243200 4870-F-EC-BUSCAR-LISTA.
243300     EXIT.
243400
243500 4880-EC-BUSCAR-LISTA.
243600     MOVE 'dark' TO WS-NEEDLE.
243700     PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE.
243800     IF WS-NO-SE-ENCONTRO
243900        MOVE 'corrupt' TO WS-NEEDLE
244000        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
244100     END-IF.
244200     IF WS-NO-SE-ENCONTRO
244300        MOVE 'serial' TO WS-NEEDLE
244400        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
244500     END-IF.
244600     IF WS-NO-SE-ENCONTRO
244700        MOVE 'noir' TO WS-NEEDLE
244800        PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE
244900     END-IF.
245000 4880-F-EC-BUSCAR-LISTA.
245100     EXIT.
245200
245300*----------------------------------------------------------------*
245400*        4 6 5 0 - G E N E R O - C O N T I E N E                 *
245500*----------------------------------------------------------------*
245600*  PRUEBA SI WS-NEEDLE ESTA ENTRE LOS GENEROS DEL ITEM ACTUAL     *
245700*  (WS-I). DEJA EL RESULTADO EN WS-SI-ENCONTRO (88).              *
245800*----------------------------------------------------------------*
245900
246000 4650-GENERO-CONTIENE.
246100
246200     SET WS-NO-SE-ENCONTRO TO TRUE.
246300
246400     PERFORM 4660-GC-BUSCAR
246500        THRU 4660-F-GC-BUSCAR
246600       VARYING WS-J FROM 1 BY 1
246700         UNTIL WS-J > TI-GENRE-COUNT(WS-I)
246800            OR WS-SE-ENCONTRO.
246900
247000 4650-F-GENERO-CONTIENE.
247100     EXIT.
247200
247300 4660-GC-BUSCAR.
247400
247500     MOVE TI-GENRE(WS-I WS-J) TO WS-GEN-LOWER.
247600     PERFORM 4620-MINUSCULAS-GEN THRU 4620-F-MINUSCULAS-GEN.
247700     IF WS-GEN-LOWER = WS-NEEDLE
247800        SET WS-SE-ENCONTRO TO TRUE
247900     END-IF.
248000
248100 4660-F-GC-BUSCAR.
248200     EXIT.
248300
248400*----------------------------------------------------------------*
248500*      4 9 0 0 - C A N O N I Z A R - E S T U D I O                *
248600*----------------------------------------------------------------*
248700*  ENTRADA: WS-EST-LOWER (MINUSCULA). SALIDA: WS-EST-CANON.       *
248800*  ORDEN DE TABLA RESPETADO - VER WS-CANON-DATA. SR-0355.         *
248900*----------------------------------------------------------------*
249000
249100 4900-CANONIZAR-ESTUDIO.
249200
249300     MOVE WS-EST-LOWER TO WS-CL-CADENA WS-HAY-AREA.
249400     SET WS-NO-SE-ENCONTRO TO TRUE.
249500     MOVE 0 TO WS-CANON-IDX.
249600
249700     PERFORM 4910-CE-BUSCAR
249800        THRU 4910-F-CE-BUSCAR
249900       VARYING WS-CANON-IDX FROM 1 BY 1
250000         UNTIL WS-CANON-IDX > 12
250100            OR WS-SE-ENCONTRO.
250200
250300     IF WS-SE-ENCONTRO
250400        SUBTRACT 1 FROM WS-CANON-IDX
250500        MOVE WS-CANON-VALOR(WS-CANON-IDX) TO WS-EST-CANON
250600     ELSE
250700        MOVE WS-EST-LOWER TO WS-EST-CANON
250800     END-IF.
250900
251000 4900-F-CANONIZAR-ESTUDIO.
251100     EXIT.
251200
251300 4910-CE-BUSCAR.
251400
251500     MOVE WS-CANON-CLAVE(WS-CANON-IDX) TO WS-NEEDLE.
251600     PERFORM 8600-CONTIENE THRU 8600-F-CONTIENE.
251700
251800 4910-F-CE-BUSCAR.
251900     EXIT.
252000
252100*----------------------------------------------------------------*
252200*  4 9 5 0 - A C U M U L A R - C O N T E O - E S T U             *
252300*----------------------------------------------------------------*
252400*  CUENTA OCURRENCIAS DE WS-EST-CANON (MINUSCULA) EN             *
252500*  WS-T-STUDIO-COUNT.                                             *
252600*----------------------------------------------------------------*
252700
252800 4950-ACUMULAR-CONTEO-ESTU.
252900
253000     MOVE WS-EST-CANON TO WS-CL-CADENA.
253100     PERFORM 4610-MINUSCULAS-VAR THRU 4610-F-MINUSCULAS-VAR.
253200
253300     SET WS-NO-SE-ENCONTRO TO TRUE.
253400     MOVE 0 TO WS-IDX-ESTU.
253500
253600     PERFORM 4960-AC-BUSCAR
253700        THRU 4960-F-AC-BUSCAR
253800       VARYING WS-IDX-ESTU FROM 1 BY 1
253900         UNTIL WS-IDX-ESTU > WS-N-STUDIO-COUNT
254000            OR WS-SE-ENCONTRO.
254100
254200     IF WS-SE-ENCONTRO
254300        SUBTRACT 1 FROM WS-IDX-ESTU
254400        ADD 1 TO TSC-COUNT(WS-IDX-ESTU)
254500     ELSE
254600        IF WS-N-STUDIO-COUNT < 300
254700           ADD 1 TO WS-N-STUDIO-COUNT
254800           MOVE WS-EST-LOWER TO TSC-NOMBRE(WS-N-STUDIO-COUNT)
254900           MOVE 1             TO TSC-COUNT(WS-N-STUDIO-COUNT)
255000        END-IF
255100     END-IF.
255200
255300 4950-F-ACUMULAR-CONTEO-ESTU.
255400     EXIT.
255500
255600 4960-AC-BUSCAR.
255700
255800     IF TSC-NOMBRE(WS-IDX-ESTU) = WS-EST-LOWER
255900        SET WS-SE-ENCONTRO TO TRUE
256000     END-IF.
256100
256200 4960-F-AC-BUSCAR.
256300     EXIT.
256400
256500*----------------------------------------------------------------*
256600*  4 9 7 0 - O R D E N A R - C O N T E O - E S T U                *
256700*----------------------------------------------------------------*
256800*  ORDENA WS-T-STUDIO-COUNT POR CONTEO DESCENDENTE (BURBUJA).     *
256900*----------------------------------------------------------------*
257000
257100 4970-ORDENAR-CONTEO-ESTU.
257200
257300     SET WS-HUBO-SWAP TO TRUE.
257400
257500     PERFORM 4975-OC-PASADA
257600        THRU 4975-F-OC-PASADA
257700       UNTIL WS-NO-HUBO-SWAP.
257800
257900 4970-F-ORDENAR-CONTEO-ESTU.
258000     EXIT.
258100
258200 4975-OC-PASADA.
258300
258400     SET WS-NO-HUBO-SWAP TO TRUE.
258500
258600     PERFORM 4978-OC-COMPARAR
258700        THRU 4978-F-OC-COMPARAR
258800       VARYING WS-I FROM 1 BY 1
258900         UNTIL WS-I > WS-N-STUDIO-COUNT - 1.
259000
259100 4975-F-OC-PASADA.
259200     EXIT.
259300
259400 4978-OC-COMPARAR.
259500
259600     IF TSC-COUNT(WS-I) < TSC-COUNT(WS-I + 1)
259700        MOVE TSC-NOMBRE(WS-I)   TO WS-EST-LOWER
259800        MOVE TSC-NOMBRE(WS-I + 1) TO TSC-NOMBRE(WS-I)
259900        MOVE WS-EST-LOWER       TO TSC-NOMBRE(WS-I + 1)
260000        MOVE TSC-COUNT(WS-I)    TO WS-J
260100        MOVE TSC-COUNT(WS-I + 1) TO TSC-COUNT(WS-I)
260200        MOVE WS-J               TO TSC-COUNT(WS-I + 1)
260300        SET WS-HUBO-SWAP TO TRUE
260400     END-IF.
260500
260600 4978-F-OC-COMPARAR.
260700     EXIT.
260800
260900*----------------------------------------------------------------*
261000*      4 9 8 0 - E N - L I S T A - B L O Q U E O                 *
261100*----------------------------------------------------------------*
261200*  ENTRADA: WS-NEEDLE. RESULTADO EN WS-SI-ENCONTRO (88).          *
261300*----------------------------------------------------------------*
261400
261500 4980-EN-LISTA-BLOQUEO.
261600
261700     SET WS-NO-SE-ENCONTRO TO TRUE.
261800
261900     PERFORM 4985-EB-BUSCAR
262000        THRU 4985-F-EB-BUSCAR
262100       VARYING WS-BLOQ-IDX FROM 1 BY 1
262200         UNTIL WS-BLOQ-IDX > 14
262300            OR WS-SE-ENCONTRO.
262400
262500 4980-F-EN-LISTA-BLOQUEO.
262600     EXIT.
262700
262800 4985-EB-BUSCAR.
262900
263000     IF WS-BLOQUEO-NOMBRE(WS-BLOQ-IDX) = WS-NEEDLE
263100        SET WS-SE-ENCONTRO TO TRUE
263200     END-IF.
263300
263400 4985-F-EB-BUSCAR.
263500     EXIT.
263600
263700*----------------------------------------------------------------*
263800*     4 9 9 0 - E N - L I S T A - P E R M I T I D A               *
263900*----------------------------------------------------------------*
264000*  ENTRADA: WS-NEEDLE. RESULTADO EN WS-SI-ENCONTRO (88).          *
264100*----------------------------------------------------------------*
264200
264300 4990-EN-LISTA-PERMITIDA.
264400
264500     SET WS-NO-SE-ENCONTRO TO TRUE.
264600
264700     PERFORM 4995-EP-BUSCAR
264800        THRU 4995-F-EP-BUSCAR
264900       VARYING WS-PERM-IDX FROM 1 BY 1
265000         UNTIL WS-PERM-IDX > WS-N-ALLOWED
265100            OR WS-SE-ENCONTRO.
265200
265300 4990-F-EN-LISTA-PERMITIDA.
265400     EXIT.
265500
265600 4995-EP-BUSCAR.
265700
265800     IF WS-T-ALLOWED-FILA(WS-PERM-IDX) = WS-NEEDLE
265900        SET WS-SE-ENCONTRO TO TRUE
266000     END-IF.
266100
266200 4995-F-EP-BUSCAR.
266300     EXIT.
266400
266500*----------------------------------------------------------------*
266600*        8 5 0 0 - C A L C U L A R - L A R G O                   *
266700*----------------------------------------------------------------*
266800*  DEVUELVE EN WS-CL-LARGO LA LONGITUD DE WS-CL-CADENA SIN LOS    *
266900*  ESPACIOS FINALES (BARRIDO HACIA ATRAS). REEMPLAZA A LA         *
267000*  FUNCION INTRINSECA DE LARGO, NO DISPONIBLE EN ESTA CASA.       *
267100*----------------------------------------------------------------*
267200
267300 8500-CALCULAR-LARGO.
267400
267500     MOVE 60 TO WS-CL-POS.
267600     MOVE 0  TO WS-CL-LARGO.
267700
267800     PERFORM 8510-CL-PROBAR
267900        THRU 8510-F-CL-PROBAR
268000       UNTIL WS-CL-POS = 0 OR WS-CL-LARGO NOT = 0.
268100
268200 8500-F-CALCULAR-LARGO.
268300     EXIT.
268400
268500 8510-CL-PROBAR.
268600
268700     IF WS-CL-CHARS(WS-CL-POS) NOT = SPACE
268800        MOVE WS-CL-POS TO WS-CL-LARGO
268900     ELSE
269000        SUBTRACT 1 FROM WS-CL-POS
269100     END-IF.
269200
269300 8510-F-CL-PROBAR.
269400     EXIT.
269500
269600*----------------------------------------------------------------*
269700*              8 6 0 0 - C O N T I E N E                         *
269800*----------------------------------------------------------------*
269900*  PRUEBA SI WS-NEEDLE (RECORTADO) ES SUBCADENA DE WS-HAY-AREA.   *
270000*  RESULTADO EN WS-SI-ENCONTRO (88). BUSQUEDA POR SEGMENTACION    *
270100*  DE REFERENCIA (COBOL-85), SIN FUNCIONES INTRINSECAS.           *
270200*----------------------------------------------------------------*
270300
270400 8600-CONTIENE.
270500
270600     SET WS-NO-SE-ENCONTRO TO TRUE.
270700     MOVE WS-NEEDLE TO WS-CL-CADENA.
270800     PERFORM 8500-CALCULAR-LARGO THRU 8500-F-CALCULAR-LARGO.
270900     MOVE WS-CL-LARGO TO WS-NEEDLE-LEN.
271000
271100     IF WS-NEEDLE-LEN > 0
271200        COMPUTE WS-SCAN-LIMIT = 362 - WS-NEEDLE-LEN + 1
271300        PERFORM 8610-CO-PROBAR
271400           THRU 8610-F-CO-PROBAR
271500          VARYING WS-SCAN-POS FROM 1 BY 1
271600            UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
271700               OR WS-SE-ENCONTRO
271800     END-IF.
271900
272000 8600-F-CONTIENE.
272100     EXIT.
272200
272300 8610-CO-PROBAR.
272400
272500     IF WS-HAY-AREA(WS-SCAN-POS:WS-NEEDLE-LEN)
272600        = WS-NEEDLE(1:WS-NEEDLE-LEN)
272700        SET WS-SE-ENCONTRO TO TRUE
272800     END-IF.
272900
273000 8610-F-CO-PROBAR.
273100     EXIT.
273200
273300*----------------------------------------------------------------*
273400*          8 7 0 0 - T O K E N - F I N A L                       *
273500*----------------------------------------------------------------*
273600*  ENTRADA: WS-CL-CADENA. DEVUELVE EN WS-TOKEN-1 EL ULTIMO TOKEN  *
273700*  (SEPARADO POR ESPACIOS) Y EN WS-TOK-START LA POSICION DONDE    *
273800*  EMPIEZA (1 SI NO HAY TOKEN ANTERIOR).                          *
273900*----------------------------------------------------------------*
274000
274100 8700-TOKEN-FINAL.
274200
274300     PERFORM 8500-CALCULAR-LARGO THRU 8500-F-CALCULAR-LARGO.
274400     MOVE WS-CL-LARGO TO WS-TOK-END.
274500     MOVE WS-CL-LARGO TO WS-SCAN-POS.
274600     SET WS-NO-SE-ENCONTRO TO TRUE.
274700
274800     PERFORM 8720-TF-BUSCAR-ESPACIO
274900        THRU 8720-F-TF-BUSCAR-ESPACIO
275000       UNTIL WS-SCAN-POS = 0 OR WS-SE-ENCONTRO.
275100
275200     ADD 1 WS-SCAN-POS GIVING WS-TOK-START.
275300
275400     MOVE SPACES TO WS-TOKEN-1.
275500     IF WS-TOK-END >= WS-TOK-START AND WS-TOK-END > 0
275600        MOVE WS-CL-CADENA(WS-TOK-START:WS-TOK-END - WS-TOK-START + 1)
275700                                 TO WS-TOKEN-1
275800     END-IF.
275900
276000 8700-F-TOKEN-FINAL.
276100     EXIT.
276200
276300 8720-TF-BUSCAR-ESPACIO.
276400
276500     IF WS-CL-CHARS(WS-SCAN-POS) = SPACE
276600        SET WS-SE-ENCONTRO TO TRUE
276700     ELSE
276800        SUBTRACT 1 FROM WS-SCAN-POS
276900     END-IF.
277000
277100 8720-F-TF-BUSCAR-ESPACIO.
277200     EXIT.
277300
277400*----------------------------------------------------------------*
277500*      8 7 5 0 - E S - T O D O - D I G I T O S                   *
277600*----------------------------------------------------------------*
277700*  ENTRADA: WS-TOKEN-TEST. RESULTADO EN WS-DIGITO-OK (88).        *
277800*----------------------------------------------------------------*
277900
278000 8750-ES-TODO-DIGITOS.
278100
278200     MOVE WS-TOKEN-TEST TO WS-CL-CADENA.
278300     PERFORM 8500-CALCULAR-LARGO THRU 8500-F-CALCULAR-LARGO.
278400
278500     IF WS-CL-LARGO = 0
278600        SET WS-NO-TODO-DIGITOS TO TRUE
278700     ELSE
278800        SET WS-TODO-DIGITOS TO TRUE
278900        PERFORM 8760-ED-PROBAR
279000           THRU 8760-F-ED-PROBAR
279100          VARYING WS-SCAN-POS FROM 1 BY 1
279200            UNTIL WS-SCAN-POS > WS-CL-LARGO
279300     END-IF.
279400
279500 8750-F-ES-TODO-DIGITOS.
279600     EXIT.
279700
279800 8760-ED-PROBAR.
279900
280000     IF WS-CL-CHARS(WS-SCAN-POS) NOT NUMERIC
280100        SET WS-NO-TODO-DIGITOS TO TRUE
280200     END-IF.
280300
280400 8760-F-ED-PROBAR.
280500     EXIT.
280600
280700*----------------------------------------------------------------*
280800*          9 0 0 0 - S A L I D A - E R R O R E S                 *
280900*----------------------------------------------------------------*
281000*  RUTINA COMUN DE ERRORES DE ARCHIVO. MUESTRA EL DIAGNOSTICO Y   *
281100*  CORTA LA CORRIDA. MISMO ESQUEMA USADO EN TODOS LOS PROGRAMAS   *
281200*  DE LA INSTALACION DESDE 1988.                                  *
281300*----------------------------------------------------------------*
281400
281500 9000-SALIDA-ERRORES.
281600
281700     DISPLAY '****************************************' UPON CONSOLE.
281800     DISPLAY '*   SUGSCAN - ERROR DE ARCHIVO          *' UPON CONSOLE.
281900     DISPLAY '****************************************' UPON CONSOLE.
282000     DISPLAY 'PARRAFO .... ' AUX-ERR-MENSAJE             UPON CONSOLE.
282100     DISPLAY 'ACCION ..... ' AUX-ERR-ACCION              UPON CONSOLE.
282200     DISPLAY 'ARCHIVO .... ' AUX-ERR-NOMBRE              UPON CONSOLE.
282300     DISPLAY 'ESTADO ..... ' AUX-ERR-STATUS              UPON CONSOLE.
282400     DISPLAY '****************************************' UPON CONSOLE.
282500     GOBACK.
282600
282700 9000-F-SALIDA-ERRORES.
282800     EXIT.
282900
283000
283100
