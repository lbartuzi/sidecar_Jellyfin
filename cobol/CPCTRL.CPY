000100*----------------------------------------------------------------*
000200*   CPCTRL  -  LAYOUT DE PARAMETROS DE CORRIDA (LOTE SUGERENCIAS) *
000300*----------------------------------------------------------------*
000400*  MANTENIMIENTO:                                                *
000500*   1987-02-11  R.ALSINA    ALTA INICIAL DEL LAYOUT               *
000600*   1991-06-04  R.ALSINA    SE AGREGAN LLAVES DE HABILITACION     *
000700*   1996-09-19  M.OYARZUN   SE AGREGA CTL-TOP-STUDIOS (TOPE ESTU) *
000800*   1999-01-08  M.OYARZUN   REVISION Y2K - CTL-TIMESTAMP A 10 POS *
000900*----------------------------------------------------------------*
001000 01  WS-REG-CTRL.
001100     02  CTL-MIN-GROUP-SIZE           PIC 9(04).
001200     02  CTL-TOP-STUDIOS              PIC 9(04).
001300     02  CTL-ENABLE-FRANCHISE         PIC X(01).
001400         88  CTL-FRANCHISE-ON             VALUE 'Y'.
001500         88  CTL-FRANCHISE-OFF            VALUE 'N'.
001600     02  CTL-ENABLE-STUDIO            PIC X(01).
001700         88  CTL-STUDIO-ON                VALUE 'Y'.
001800         88  CTL-STUDIO-OFF               VALUE 'N'.
001900     02  CTL-ENABLE-FORMAT            PIC X(01).
002000         88  CTL-FORMAT-ON                VALUE 'Y'.
002100         88  CTL-FORMAT-OFF               VALUE 'N'.
002200     02  CTL-ENABLE-LENGTH            PIC X(01).
002300         88  CTL-LENGTH-ON                VALUE 'Y'.
002400         88  CTL-LENGTH-OFF               VALUE 'N'.
002500     02  CTL-ENABLE-AUDIENCE          PIC X(01).
002600         88  CTL-AUDIENCE-ON              VALUE 'Y'.
002700         88  CTL-AUDIENCE-OFF             VALUE 'N'.
002800     02  CTL-ENABLE-MOOD              PIC X(01).
002900         88  CTL-MOOD-ON                  VALUE 'Y'.
003000         88  CTL-MOOD-OFF                 VALUE 'N'.
003100     02  CTL-TIMESTAMP                PIC 9(10).
003200     02  FILLER                       PIC X(06).
