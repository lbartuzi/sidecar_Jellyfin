000100*----------------------------------------------------------------*
000200*   CPAPLY  -  LAYOUT DE PARAMETROS DE APLICACION (LOTE APLYPARM)*
000300*----------------------------------------------------------------*
000400*  MANTENIMIENTO:                                                *
000500*   1990-09-03  D.QUIROGA   ALTA INICIAL DEL LAYOUT               *
000600*----------------------------------------------------------------*
000700*  UN UNICO REGISTRO POR CORRIDA: NUMERO DE SUGERENCIA A APLICAR *
000800*  Y COLECCION CONTRA LA QUE SE APLICA.                          *
000900*----------------------------------------------------------------*
001000 01  WS-REG-APLY.
001100     02  AP-SUG-ID                    PIC 9(06).
001200     02  AP-COLL-ID                   PIC X(12).
001300     02  FILLER                       PIC X(12).
